000100       IDENTIFICATION DIVISION.
000200      *****************************
000300       PROGRAM-ID.     WLPOST.
000400       AUTHOR.         R T HALVERSEN.
000500       INSTALLATION.   WALLET/LEDGER POSTING SUITE.
000600       DATE-WRITTEN.   14 MAR 1985.
000700       DATE-COMPILED.
000800       SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.
000900      *------------------------------------------------------------------*
001000      *DESCRIPTION : NIGHTLY WALLET/LEDGER POSTING RUN. READS THE
001100      *              WALLET-TXN FILE AND, FOR EACH RECORD, CREATES A
001200      *              WALLET, POSTS A DEPOSIT OR POSTS A DOUBLE-ENTRY
001300      *              TRANSFER AGAINST THE ACCOUNT MASTER, WRITING
001400      *              MATCHING DEBIT/CREDIT JOURNAL ENTRIES FOR EVERY
001500      *              TRANSFER. PRODUCES THE POSTING REPORT WITH
001600      *              CONTROL TOTALS AT END OF RUN.
001700      *
001800      *              THE ACCOUNT MASTER IS A RELATIVE FILE - THERE IS
001900      *              NO TRUE KEYED ACCESS ON THIS BUILD, SO A SORTED
002000      *              WORKING-STORAGE TABLE (ACMTBL) MAPS EACH ACCOUNT
002100      *              NUMBER TO ITS RELATIVE RECORD NUMBER.
002200      *------------------------------------------------------------------*
002300      *==================================================================*
002400      * HISTORY OF MODIFICATION:                                        *
002500      *==================================================================*
002600      * MOD.#   INIT    DATE        DESCRIPTION                         *
002700      * ------- ------- ----------  ----------------------------------- *
002800      * WL0001  RTHALV  14/03/1985 - INITIAL VERSION                    *
002900      * WL0005  RTHALV  18/11/1988 - ADDED TRANSFER REJECT REASON       *
003000      *                              BREAKDOWN ON THE POSTING REPORT    *
003100      *                              PER WALLET PRODUCT REQUEST WL-041  *
003200      * WL0009  MSEAH   04/02/1993 - RAISED ACCOUNT GENERATION RETRY TO *
003300      *                              100 ATTEMPTS, ADDED OUTER 5-TRY    *
003400      *                              CREATE-AND-SAVE WRAPPER, WL-118    *
003500      * WL0014  DOKONK  09/11/1998 - Y2K REVIEW - ACCT-CREATED-DATE AND *
003600      *                              JE-TIMESTAMP CONFIRMED CCYY BASED  *
003700      * WL0022  KRAMAS  22/06/2001 - CURRENCY DEFAULT MOVED AHEAD OF    *
003800      *                              ACCOUNT NUMBER GENERATION SO A     *
003900      *                              BLANK WTXN-CURRENCY NO LONGER      *
004000      *                              REACHES THE MASTER RECORD          *
004100      *------------------------------------------------------------------*
004200              EJECT
004300       ENVIRONMENT DIVISION.
004400      *********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.  IBM-AS400.
004700       OBJECT-COMPUTER.  IBM-AS400.
004800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                          UPSI-0 IS UPSI-SWITCH-0
005000                            ON  STATUS IS U0-ON
005100                            OFF STATUS IS U0-OFF.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT  ACCOUNT-MASTER-FILE
005500                   ASSIGN TO ACCTMSTR
005600                   ORGANIZATION IS RELATIVE
005700                   ACCESS MODE IS DYNAMIC
005800                   RELATIVE KEY IS WK-C-ACCT-RELATIVE-KEY
005900                   FILE STATUS IS WK-C-FILE-STATUS.
006000
006100           SELECT  JOURNAL-FILE
006200                   ASSIGN TO JOURNAL
006300                   ORGANIZATION IS LINE SEQUENTIAL
006400                   FILE STATUS IS WK-C-FILE-STATUS.
006500
006600           SELECT  WALLET-TXN-FILE
006700                   ASSIGN TO WALLETTXN
006800                   ORGANIZATION IS LINE SEQUENTIAL
006900                   FILE STATUS IS WK-C-FILE-STATUS.
007000
007100           SELECT  POSTING-REPORT-FILE
007200                   ASSIGN TO POSTRPT
007300                   ORGANIZATION IS LINE SEQUENTIAL
007400                   FILE STATUS IS WK-C-FILE-STATUS.
007500
007600       DATA DIVISION.
007700      ***************
007800       FILE SECTION.
007900      ***************
008000       FD  ACCOUNT-MASTER-FILE
008100           LABEL RECORDS ARE OMITTED
008200           RECORD CONTAINS 100 CHARACTERS
008300           DATA RECORD IS ACCOUNT-MASTER-RECORD.
008400       01  ACCOUNT-MASTER-RECORD.
008500           COPY ACMSTR.
008600
008700       FD  JOURNAL-FILE
008800           LABEL RECORDS ARE OMITTED
008900           RECORD CONTAINS 150 CHARACTERS
009000           DATA RECORD IS JOURNAL-RECORD.
009100       01  JOURNAL-RECORD.
009200           COPY JNLENT.
009300
009400       FD  WALLET-TXN-FILE
009500           LABEL RECORDS ARE OMITTED
009600           RECORD CONTAINS 80 CHARACTERS
009700           DATA RECORD IS WALLET-TXN-RECORD.
009800       01  WALLET-TXN-RECORD.
009900           COPY WTXNRC.
010000
010100       FD  POSTING-REPORT-FILE
010200           LABEL RECORDS ARE OMITTED
010300           RECORD CONTAINS 132 CHARACTERS
010400           DATA RECORD IS POSTING-REPORT-LINE.
010500       01  POSTING-REPORT-LINE             PIC X(132).
010600
010700      *-----------------------------------------------------------------
010800       WORKING-STORAGE SECTION.
010900      *-----------------------------------------------------------------
011000       01  FILLER                       PIC X(24) VALUE
011100           "** PROGRAM WLPOST **".
011200
011300      * ---------------- PROGRAM WORKING STORAGE -----------------------*
011400       01  WK-C-COMMON.
011500           COPY WLCOMN.
011600
011700       01  WK-C-SWITCHES-AND-COUNTERS.
011800           05  WK-C-WALLET-EOF-SW       PIC X(01) VALUE "N".
011900               88  WK-C-WALLET-EOF              VALUE "Y".
012000           05  WK-C-LOAD-EOF-SW         PIC X(01) VALUE "N".
012100               88  WK-C-LOAD-EOF                 VALUE "Y".
012200           05  WK-C-SORTED-SW           PIC X(01) VALUE "N".
012300               88  WK-C-SORTED                   VALUE "Y".
012400           05  WK-C-ACCOUNT-FOUND-SW    PIC X(01) VALUE "N".
012500               88  WK-C-ACCOUNT-FOUND            VALUE "Y".
012600           05  WK-C-ACCT-RELATIVE-KEY   PIC 9(05) COMP.
012700           05  WK-C-SEARCH-ACCT-NUMBER  PIC X(10).
012800           05  WK-C-NEXT-RELATIVE-KEY   PIC 9(05) COMP VALUE ZERO.
012900           05  WK-C-CREATE-RETRY-NO     PIC 9(02) COMP VALUE ZERO.
013000           05  WK-C-CREATE-DONE-SW      PIC X(01) VALUE "N".
013100               88  WK-C-CREATE-DONE              VALUE "Y".
013200           05  FILLER                   PIC X(06) VALUE SPACES.
013300
013400       01  WK-C-RUN-TOTALS.
013500           05  WK-C-TXN-READ            PIC 9(07) COMP VALUE ZERO.
013600           05  WK-C-WALLETS-CREATED     PIC 9(07) COMP VALUE ZERO.
013700           05  WK-C-DEPOSITS-POSTED     PIC 9(07) COMP VALUE ZERO.
013800           05  WK-C-DEPOSITS-AMOUNT     PIC S9(17)V99 COMP-3 VALUE ZERO.
013900           05  WK-C-TRANSFERS-POSTED    PIC 9(07) COMP VALUE ZERO.
014000           05  WK-C-TRANSFERS-AMOUNT    PIC S9(17)V99 COMP-3 VALUE ZERO.
014100           05  WK-C-TRANSFERS-REJECTED  PIC 9(07) COMP VALUE ZERO.
014200           05  WK-C-REJECT-INSUFF-FUNDS PIC 9(07) COMP VALUE ZERO.
014300           05  WK-C-REJECT-NOT-FOUND    PIC 9(07) COMP VALUE ZERO.
014400           05  WK-C-REJECT-INVALID-AMT  PIC 9(07) COMP VALUE ZERO.
014500           05  FILLER                   PIC X(06) VALUE SPACES.
014600
014700      *------------------- WORKING COPIES OF MASTER ROWS ----------------*
014800       01  WK-C-FROM-ACCOUNT.
014900           COPY ACMSTR.
015000       01  WK-C-TO-ACCOUNT.
015100           COPY ACMSTR.
015200       01  WK-C-NEW-ACCOUNT.
015300           COPY ACMSTR.
015400
015500      *------------------- JOURNAL ENTRY WORK AREA ----------------------*
015600       01  WK-C-JOURNAL-ENTRY.
015700           COPY JNLENT.
015800       01  WK-C-TXN-ID                  PIC X(36).
015900       01  WK-C-TXN-ID-X REDEFINES WK-C-TXN-ID.
016000           05  WK-C-TXN-ID-DATE         PIC X(08).
016100           05  WK-C-TXN-ID-TIME         PIC X(08).
016200           05  WK-C-TXN-ID-SEQ          PIC 9(09) COMP.
016300           05  FILLER                   PIC X(16).
016400       01  WK-C-TXN-SEQUENCE            PIC 9(09) COMP VALUE ZERO.
016500
016600      *------------------- RUN DATE / TIMESTAMP -------------------------*
016700       01  WK-C-RUN-DATE                PIC 9(08).
016800       01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE.
016900           05  WK-C-RUN-DATE-CC         PIC 9(02).
017000           05  WK-C-RUN-DATE-YY         PIC 9(02).
017100           05  WK-C-RUN-DATE-MM         PIC 9(02).
017200           05  WK-C-RUN-DATE-DD         PIC 9(02).
017300       01  WK-C-RUN-TIMESTAMP           PIC X(14).
017400       01  WK-C-RUN-TIMESTAMP-X REDEFINES WK-C-RUN-TIMESTAMP.
017500           05  WK-C-RUN-TS-DATE         PIC 9(08).
017600           05  WK-C-RUN-TS-TIME         PIC 9(06).
017700
017800      *------------------- CALLED-ROUTINE LINKAGE AREAS -----------------*
017900       01  WK-C-VACCT-AREA.
018000           05  WK-C-VACCT-INPUT.
018100               10  WK-C-VACCT-TABLE-COUNT    PIC 9(05) COMP.
018200           05  WK-C-VACCT-OUTPUT.
018300               10  WK-C-VACCT-NEW-NUMBER     PIC X(10).
018400               10  WK-C-VACCT-STATUS         PIC X(02).
018500           05  FILLER                        PIC X(08).
018600
018700       01  WK-C-VXFER-AREA.
018800           05  WK-C-VXFER-INPUT.
018900               10  WK-C-VXFER-FROM-BALANCE   PIC S9(17)V99 COMP-3.
019000               10  WK-C-VXFER-TO-BALANCE     PIC S9(17)V99 COMP-3.
019100               10  WK-C-VXFER-AMOUNT         PIC S9(17)V99 COMP-3.
019200           05  WK-C-VXFER-OUTPUT.
019300               10  WK-C-VXFER-NEW-FROM-BAL   PIC S9(17)V99 COMP-3.
019400               10  WK-C-VXFER-NEW-TO-BAL     PIC S9(17)V99 COMP-3.
019500               10  WK-C-VXFER-STATUS         PIC X(02).
019600           05  FILLER                        PIC X(08).
019700
019800      *------------------- ACCOUNT TABLE / SORT WORK AREA ---------------*
019900       01  WK-C-SWAP-ENTRY                  PIC X(18).
020000           COPY ACMTBL.
020100
020200      *------------------- REPORT PRINT LINES ---------------------------*
020300       01  WK-C-DETAIL-LINE.
020400           05  WK-C-DL-TYPE             PIC X(10).
020500           05  FILLER                   PIC X(02) VALUE SPACES.
020600           05  WK-C-DL-ACCOUNTS         PIC X(26).
020700           05  FILLER                   PIC X(02) VALUE SPACES.
020800           05  WK-C-DL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900           05  FILLER                   PIC X(02) VALUE SPACES.
021000           05  WK-C-DL-STATUS           PIC X(48).
021100           05  FILLER                   PIC X(24) VALUE SPACES.
021200
021300       01  WK-C-HEADING-LINE-1          PIC X(132) VALUE
021400           "OMNILIFE WALLET/LEDGER POSTING REPORT".
021500       01  WK-C-HEADING-LINE-2          PIC X(132) VALUE
021600           "TXN-TYPE  ACCOUNT(S)                 AMOUNT       STATUS".
021700       01  WK-C-BLANK-LINE               PIC X(132) VALUE SPACES.
021800
021900       01  WK-C-TOTAL-LINE.
022000           05  WK-C-TL-CAPTION          PIC X(48).
022100           05  WK-C-TL-COUNT            PIC ZZZ,ZZ9.
022200           05  FILLER                   PIC X(02) VALUE SPACES.
022300           05  WK-C-TL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
022400           05  FILLER                   PIC X(69) VALUE SPACES.
022500
022600               EJECT
022700       PROCEDURE DIVISION.
022800      *********************
022900       100-POST-WALLET-TRANSACTIONS.
023000           PERFORM 200-INITIATE-POSTING-RUN.
023100           PERFORM 200-PROCEED-POSTING-RUN
023200               UNTIL WK-C-WALLET-EOF.
023300           PERFORM 200-TERMINATE-POSTING-RUN.
023400           STOP RUN.
023500
023600      *-----------------------------------------------------------------
023700      * OPEN FILES, LOAD THE ACCOUNT LOOKUP TABLE, PRIME THE READ.
023800      *-----------------------------------------------------------------
023900       200-INITIATE-POSTING-RUN.
024000           PERFORM 300-OPEN-ALL-FILES.
024100           PERFORM 300-INITIALIZE-SWITCHES-AND-TOTALS.
024200           ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
024300           PERFORM 300-LOAD-ACCOUNT-TABLE.
024400           PERFORM 300-READ-WALLET-TXN-IN.
024500
024600      *-----------------------------------------------------------------
024700      * ONE WALLET TRANSACTION PER ITERATION.
024800      *-----------------------------------------------------------------
024900       200-PROCEED-POSTING-RUN.
025000           ADD 1 TO WK-C-TXN-READ.
025100           PERFORM 300-PROCESS-ONE-TRANSACTION
025200              THRU 300-PROCESS-ONE-TRANSACTION-EX.
025300           PERFORM 300-READ-WALLET-TXN-IN.
025400
025500      *-----------------------------------------------------------------
025600      * WRITE THE POSTING REPORT, CLOSE FILES, DISPLAY END-OF-JOB.
025700      *-----------------------------------------------------------------
025800       200-TERMINATE-POSTING-RUN.
025900           PERFORM 600-WRITE-POSTING-REPORT.
026000           PERFORM 300-CLOSE-ALL-FILES.
026100           DISPLAY "WLPOST - WALLET POSTING RUN COMPLETE".
026200
026300      *===================================================================
026400       300-OPEN-ALL-FILES.
026500      *===================================================================
026600           OPEN I-O ACCOUNT-MASTER-FILE.
026700           IF NOT WK-C-SUCCESSFUL
026800               DISPLAY "WLPOST - OPEN FILE ERROR - ACCOUNT-MASTER-FILE"
026900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000               PERFORM Y900-ABNORMAL-TERMINATION
027100           END-IF.
027200           OPEN EXTEND JOURNAL-FILE.
027300           IF NOT WK-C-SUCCESSFUL
027400               DISPLAY "WLPOST - OPEN FILE ERROR - JOURNAL-FILE"
027500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600               PERFORM Y900-ABNORMAL-TERMINATION
027700           END-IF.
027800           OPEN INPUT WALLET-TXN-FILE.
027900           IF NOT WK-C-SUCCESSFUL
028000               DISPLAY "WLPOST - OPEN FILE ERROR - WALLET-TXN-FILE"
028100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200               PERFORM Y900-ABNORMAL-TERMINATION
028300           END-IF.
028400           OPEN OUTPUT POSTING-REPORT-FILE.
028500           IF NOT WK-C-SUCCESSFUL
028600               DISPLAY "WLPOST - OPEN FILE ERROR - POSTING-REPORT-FILE"
028700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800               PERFORM Y900-ABNORMAL-TERMINATION
028900           END-IF.
029000
029100      *-----------------------------------------------------------------
029200       300-INITIALIZE-SWITCHES-AND-TOTALS.
029300           INITIALIZE WK-C-SWITCHES-AND-COUNTERS
029400                      WK-C-RUN-TOTALS
029500                      WK-ACMTBL.
029600           MOVE 1 TO WK-C-ACCT-RELATIVE-KEY.
029700
029800      *-----------------------------------------------------------------
029900      * READ THE EXISTING ACCOUNT MASTER SEQUENTIALLY ONCE AT START OF
030000      * RUN AND BUILD THE ACMTBL LOOKUP TABLE, THEN SORT IT ASCENDING.
030100      *-----------------------------------------------------------------
030200       300-LOAD-ACCOUNT-TABLE.
030300           MOVE "N" TO WK-C-LOAD-EOF-SW.
030400           PERFORM 310-READ-NEXT-ACCOUNT-ROW
030500               UNTIL WK-C-LOAD-EOF.
030600           PERFORM 340-SORT-ACCOUNT-TABLE.
030700
030800       310-READ-NEXT-ACCOUNT-ROW.
030900           READ ACCOUNT-MASTER-FILE NEXT RECORD
031000               AT END
031100                   MOVE "Y" TO WK-C-LOAD-EOF-SW
031200               NOT AT END
031300                   PERFORM 320-ADD-ACCOUNT-TABLE-ENTRY
031400           END-READ.
031500
031600       320-ADD-ACCOUNT-TABLE-ENTRY.
031700           ADD 1 TO WK-ACMTBL-COUNT.
031800           SET WK-ACMTBL-IDX TO WK-ACMTBL-COUNT.
031900           MOVE ACMSTR-ACCT-NUMBER OF ACCOUNT-MASTER-RECORD
032000               TO WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX).
032100           MOVE WK-C-ACCT-RELATIVE-KEY
032200               TO WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX).
032300           IF WK-C-ACCT-RELATIVE-KEY >= WK-C-NEXT-RELATIVE-KEY
032400               COMPUTE WK-C-NEXT-RELATIVE-KEY =
032500                   WK-C-ACCT-RELATIVE-KEY + 1
032600           END-IF.
032700
032800      *-----------------------------------------------------------------
032900      * BUBBLE SORT - TABLE IS AT MOST A FEW THOUSAND ROWS FOR THE
033000      * NIGHTLY VOLUMES THIS RUN WAS SIZED FOR, SEE WL0018 IN ACMTBL.
033100      *-----------------------------------------------------------------
033200       340-SORT-ACCOUNT-TABLE.
033300           IF WK-ACMTBL-COUNT > 1
033400               MOVE "N" TO WK-C-SORTED-SW
033500               PERFORM 341-BUBBLE-PASS
033600                   UNTIL WK-C-SORTED
033700           END-IF.
033800
033900       341-BUBBLE-PASS.
034000           MOVE "Y" TO WK-C-SORTED-SW.
034100           PERFORM 342-BUBBLE-COMPARE
034200               VARYING WK-ACMTBL-IDX FROM 1 BY 1
034300               UNTIL WK-ACMTBL-IDX = WK-ACMTBL-COUNT.
034400
034500       342-BUBBLE-COMPARE.
034600           SET WK-ACMTBL-IDX2 TO WK-ACMTBL-IDX.
034700           SET WK-ACMTBL-IDX2 UP BY 1.
034800           IF WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX) >
034900              WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX2)
035000               MOVE WK-ACMTBL-ENTRY (WK-ACMTBL-IDX)  TO WK-C-SWAP-ENTRY
035100               MOVE WK-ACMTBL-ENTRY (WK-ACMTBL-IDX2)
035200                   TO WK-ACMTBL-ENTRY (WK-ACMTBL-IDX)
035300               MOVE WK-C-SWAP-ENTRY TO WK-ACMTBL-ENTRY (WK-ACMTBL-IDX2)
035400               MOVE "N" TO WK-C-SORTED-SW
035500           END-IF.
035600
035700      *-----------------------------------------------------------------
035800       300-READ-WALLET-TXN-IN.
035900           READ WALLET-TXN-FILE
036000               AT END
036100                   MOVE "Y" TO WK-C-WALLET-EOF-SW
036200           END-READ.
036300
036400      *-----------------------------------------------------------------
036500      * DISPATCH ON WTXN-CODE - MIRRORS THE THREE WALLETSERVICE
036600      * OPERATIONS: CREATE, DEPOSIT, TRANSFER.
036700      *-----------------------------------------------------------------
036800       300-PROCESS-ONE-TRANSACTION.
036900           IF WK-C-WALLET-EOF
037000               GO TO 300-PROCESS-ONE-TRANSACTION-EX
037100           END-IF.
037200           EVALUATE TRUE
037300               WHEN WTXNRC-CREATE-WALLET
037400                   PERFORM 400-PROCESS-CREATE-WALLET
037500               WHEN WTXNRC-DEPOSIT
037600                   PERFORM 400-PROCESS-DEPOSIT
037700                      THRU 400-PROCESS-DEPOSIT-EX
037800               WHEN WTXNRC-TRANSFER
037900                   PERFORM 400-PROCESS-TRANSFER
038000                      THRU 400-PROCESS-TRANSFER-EX
038100               WHEN OTHER
038200                   MOVE "UNKNOWN   " TO WK-C-DL-TYPE
038300                   MOVE SPACES TO WK-C-DL-ACCOUNTS
038400                   MOVE ZERO TO WK-C-DL-AMOUNT
038500                   MOVE "REJECTED - UNRECOGNISED TRANSACTION CODE"
038600                       TO WK-C-DL-STATUS
038700                   PERFORM 600-WRITE-DETAIL-LINE
038800           END-EVALUATE.
038900       300-PROCESS-ONE-TRANSACTION-EX.
039000           EXIT.
039100
039200      *===================================================================
039300      * "C" - CREATE WALLET.  OUTER 5-TRY WRAPPER ABSORBS A DUPLICATE
039400      * DETECTED AT WRITE TIME (WL0009); WLVACCT ITSELF RETRIES THE
039500      * NUMBER GENERATION UP TO 100 TIMES.
039600      *===================================================================
039700       400-PROCESS-CREATE-WALLET.
039800           MOVE ZERO TO WK-C-CREATE-RETRY-NO.
039900           MOVE "N" TO WK-C-CREATE-DONE-SW.
040000           PERFORM 410-TRY-CREATE-WALLET
040100              THRU 410-TRY-CREATE-WALLET-EX
040200               UNTIL WK-C-CREATE-DONE
040300               OR WK-C-CREATE-RETRY-NO > 5.
040400           IF NOT WK-C-CREATE-DONE
040500               MOVE "CREATE    " TO WK-C-DL-TYPE
040600               MOVE SPACES TO WK-C-DL-ACCOUNTS
040700               MOVE ZERO TO WK-C-DL-AMOUNT
040800               MOVE "REJECTED - COULD NOT ASSIGN ACCOUNT NUMBER"
040900                   TO WK-C-DL-STATUS
041000               PERFORM 600-WRITE-DETAIL-LINE
041100           END-IF.
041200
041300       410-TRY-CREATE-WALLET.
041400           ADD 1 TO WK-C-CREATE-RETRY-NO.
041500           MOVE WK-ACMTBL-COUNT TO WK-C-VACCT-TABLE-COUNT.
041600           CALL "WLVACCT" USING WK-C-VACCT-AREA, WK-ACMTBL.
041700           IF WK-C-VACCT-STATUS NOT = "A0"
041800               GO TO 410-TRY-CREATE-WALLET-EX
041900           END-IF.
042000           INITIALIZE WK-C-NEW-ACCOUNT.
042100           MOVE WK-C-VACCT-NEW-NUMBER TO ACMSTR-ACCT-NUMBER
042200                                          OF WK-C-NEW-ACCOUNT.
042300           MOVE WTXNRC-NAME TO ACMSTR-ACCT-NAME OF WK-C-NEW-ACCOUNT.
042400           IF WTXNRC-CURRENCY = SPACES
042500               MOVE "USD" TO ACMSTR-ACCT-CURRENCY OF WK-C-NEW-ACCOUNT
042600           ELSE
042700               MOVE WTXNRC-CURRENCY
042800                   TO ACMSTR-ACCT-CURRENCY OF WK-C-NEW-ACCOUNT
042900           END-IF.
043000           MOVE ZERO TO ACMSTR-ACCT-BALANCE OF WK-C-NEW-ACCOUNT.
043100           MOVE "ACTIVE" TO ACMSTR-ACCT-STATUS OF WK-C-NEW-ACCOUNT.
043200           MOVE WK-C-RUN-DATE TO ACMSTR-ACCT-CREATED-DATE
043300                                  OF WK-C-NEW-ACCOUNT.
043400           PERFORM 420-WRITE-NEW-ACCOUNT-ROW.
043500           IF WK-C-SUCCESSFUL
043600               ADD 1 TO WK-ACMTBL-COUNT
043700               SET WK-ACMTBL-IDX TO WK-ACMTBL-COUNT
043800               MOVE WK-C-VACCT-NEW-NUMBER
043900                   TO WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX)
044000               MOVE WK-C-ACCT-RELATIVE-KEY
044100                   TO WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX)
044200               PERFORM 340-SORT-ACCOUNT-TABLE
044300               ADD 1 TO WK-C-WALLETS-CREATED
044400               MOVE "Y" TO WK-C-CREATE-DONE-SW
044500               MOVE "CREATE    " TO WK-C-DL-TYPE
044600               MOVE WK-C-VACCT-NEW-NUMBER TO WK-C-DL-ACCOUNTS
044700               MOVE ZERO TO WK-C-DL-AMOUNT
044800               MOVE "POSTED" TO WK-C-DL-STATUS
044900               PERFORM 600-WRITE-DETAIL-LINE
045000           END-IF.
045100       410-TRY-CREATE-WALLET-EX.
045200           EXIT.
045300
045400      *-----------------------------------------------------------------
045500      * NEW ACCOUNT ROW GOES TO THE NEXT UNUSED RELATIVE SLOT.
045600      *-----------------------------------------------------------------
045700       420-WRITE-NEW-ACCOUNT-ROW.
045800           MOVE WK-C-NEXT-RELATIVE-KEY TO WK-C-ACCT-RELATIVE-KEY.
045900           MOVE WK-C-NEW-ACCOUNT TO ACCOUNT-MASTER-RECORD.
046000           WRITE ACCOUNT-MASTER-RECORD.
046100           IF WK-C-SUCCESSFUL
046200               ADD 1 TO WK-C-NEXT-RELATIVE-KEY
046300           END-IF.
046400
046500      *===================================================================
046600      * "D" - DEPOSIT.  NO POSITIVITY CHECK - MIRRORS FUNDWALLET, AN
046700      * INTENTIONAL PASS-THROUGH, NOT A DEFECT (SEE WL0001).
046800      *===================================================================
046900       400-PROCESS-DEPOSIT.
047000           MOVE WTXNRC-FROM-ACCT TO WK-C-DL-ACCOUNTS.
047100           MOVE WTXNRC-AMOUNT TO WK-C-DL-AMOUNT.
047200           MOVE "DEPOSIT   " TO WK-C-DL-TYPE.
047300           MOVE WTXNRC-FROM-ACCT TO WK-C-SEARCH-ACCT-NUMBER.
047400           PERFORM 300-FIND-ACCOUNT-SLOT.
047500           IF NOT WK-C-ACCOUNT-FOUND
047600               ADD 1 TO WK-C-TRANSFERS-REJECTED
047700               ADD 1 TO WK-C-REJECT-NOT-FOUND
047800               MOVE "REJECTED - ACCOUNT NOT FOUND" TO WK-C-DL-STATUS
047900               PERFORM 600-WRITE-DETAIL-LINE
048000               GO TO 400-PROCESS-DEPOSIT-EX
048100           END-IF.
048200           PERFORM 430-READ-ACCOUNT-ROW.
048300           MOVE ACCOUNT-MASTER-RECORD TO WK-C-FROM-ACCOUNT.
048400           ADD WTXNRC-AMOUNT
048500               TO ACMSTR-ACCT-BALANCE OF WK-C-FROM-ACCOUNT.
048600           MOVE WK-C-FROM-ACCOUNT TO ACCOUNT-MASTER-RECORD.
048700           REWRITE ACCOUNT-MASTER-RECORD.
048800           ADD 1 TO WK-C-DEPOSITS-POSTED.
048900           ADD WTXNRC-AMOUNT TO WK-C-DEPOSITS-AMOUNT.
049000           MOVE "POSTED" TO WK-C-DL-STATUS.
049100           PERFORM 600-WRITE-DETAIL-LINE.
049200       400-PROCESS-DEPOSIT-EX.
049300           EXIT.
049400
049500      *===================================================================
049600      * "T" - TRANSFER.  BOTH BALANCES ARE UPDATED BEFORE EITHER
049700      * JOURNAL ENTRY IS WRITTEN (WL0001).
049800      *===================================================================
049900       400-PROCESS-TRANSFER.
050000           STRING WTXNRC-FROM-ACCT " TO " WTXNRC-TO-ACCT
050100               DELIMITED BY SIZE INTO WK-C-DL-ACCOUNTS.
050200           MOVE WTXNRC-AMOUNT TO WK-C-DL-AMOUNT.
050300           MOVE "TRANSFER  " TO WK-C-DL-TYPE.
050400           MOVE WTXNRC-FROM-ACCT TO WK-C-SEARCH-ACCT-NUMBER.
050500           PERFORM 300-FIND-ACCOUNT-SLOT.
050600           IF NOT WK-C-ACCOUNT-FOUND
050700               PERFORM 490-REJECT-ACCOUNT-NOT-FOUND
050800               GO TO 400-PROCESS-TRANSFER-EX
050900           END-IF.
051000           PERFORM 430-READ-ACCOUNT-ROW.
051100           MOVE ACCOUNT-MASTER-RECORD TO WK-C-FROM-ACCOUNT.
051200           MOVE WTXNRC-TO-ACCT TO WK-C-SEARCH-ACCT-NUMBER.
051300           PERFORM 300-FIND-ACCOUNT-SLOT.
051400           IF NOT WK-C-ACCOUNT-FOUND
051500               PERFORM 490-REJECT-ACCOUNT-NOT-FOUND
051600               GO TO 400-PROCESS-TRANSFER-EX
051700           END-IF.
051800           PERFORM 430-READ-ACCOUNT-ROW.
051900           MOVE ACCOUNT-MASTER-RECORD TO WK-C-TO-ACCOUNT.
052000
052100           MOVE ACMSTR-ACCT-BALANCE OF WK-C-FROM-ACCOUNT
052200               TO WK-C-VXFER-FROM-BALANCE.
052300           MOVE ACMSTR-ACCT-BALANCE OF WK-C-TO-ACCOUNT
052400               TO WK-C-VXFER-TO-BALANCE.
052500           MOVE WTXNRC-AMOUNT TO WK-C-VXFER-AMOUNT.
052600           CALL "WLVXFER" USING WK-C-VXFER-AREA.
052700
052800           EVALUATE WK-C-VXFER-STATUS
052900               WHEN "B1"
053000                   ADD 1 TO WK-C-TRANSFERS-REJECTED
053100                   ADD 1 TO WK-C-REJECT-INVALID-AMT
053200                   MOVE "REJECTED - TRANSFER AMOUNT MUST BE POSITIVE"
053300                       TO WK-C-DL-STATUS
053400                   PERFORM 600-WRITE-DETAIL-LINE
053500               WHEN "B2"
053600                   ADD 1 TO WK-C-TRANSFERS-REJECTED
053700                   ADD 1 TO WK-C-REJECT-INSUFF-FUNDS
053800                   MOVE "REJECTED - INSUFFICIENT BALANCE"
053900                       TO WK-C-DL-STATUS
054000                   PERFORM 600-WRITE-DETAIL-LINE
054100               WHEN OTHER
054200                   PERFORM 440-POST-TRANSFER-BALANCES
054300                   PERFORM 500-POST-DEBIT-ENTRY
054400                   PERFORM 500-POST-CREDIT-ENTRY
054500                   ADD 1 TO WK-C-TRANSFERS-POSTED
054600                   ADD WTXNRC-AMOUNT TO WK-C-TRANSFERS-AMOUNT
054700                   MOVE "POSTED" TO WK-C-DL-STATUS
054800                   PERFORM 600-WRITE-DETAIL-LINE
054900           END-EVALUATE.
055000       400-PROCESS-TRANSFER-EX.
055100           EXIT.
055200
055300       490-REJECT-ACCOUNT-NOT-FOUND.
055400           ADD 1 TO WK-C-TRANSFERS-REJECTED.
055500           ADD 1 TO WK-C-REJECT-NOT-FOUND.
055600           MOVE "REJECTED - ACCOUNT NOT FOUND" TO WK-C-DL-STATUS.
055700           PERFORM 600-WRITE-DETAIL-LINE.
055800
055900      *-----------------------------------------------------------------
056000      * BINARY SEARCH THE SORTED ACCOUNT TABLE FOR ONE ACCOUNT NUMBER.
056100      * CALLER MOVES THE KEY TO SEARCH FOR INTO WK-C-SEARCH-ACCT-NUMBER
056200      * FIRST - SEE THE ON PHRASE ABOVE EACH CALL SITE.
056300      *-----------------------------------------------------------------
056400       300-FIND-ACCOUNT-SLOT.
056500           MOVE "N" TO WK-C-ACCOUNT-FOUND-SW.
056600           IF WK-ACMTBL-COUNT > ZERO
056700               SET WK-ACMTBL-IDX TO 1
056800               SEARCH ALL WK-ACMTBL-ENTRY
056900                   AT END
057000                       CONTINUE
057100                   WHEN WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX)
057200                                            = WK-C-SEARCH-ACCT-NUMBER
057300                       MOVE "Y" TO WK-C-ACCOUNT-FOUND-SW
057400               END-SEARCH
057500           END-IF.
057600
057700      *-----------------------------------------------------------------
057800       430-READ-ACCOUNT-ROW.
057900           MOVE WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX)
058000               TO WK-C-ACCT-RELATIVE-KEY.
058100           READ ACCOUNT-MASTER-FILE.
058200           IF NOT WK-C-SUCCESSFUL
058300               DISPLAY "WLPOST - ACCOUNT-MASTER-FILE READ ERROR"
058400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058500           END-IF.
058600
058700      *-----------------------------------------------------------------
058800       440-POST-TRANSFER-BALANCES.
058900           MOVE WK-C-VXFER-NEW-FROM-BAL
059000               TO ACMSTR-ACCT-BALANCE OF WK-C-FROM-ACCOUNT.
059100           MOVE WK-C-VXFER-NEW-TO-BAL
059200               TO ACMSTR-ACCT-BALANCE OF WK-C-TO-ACCOUNT.
059300           MOVE WTXNRC-FROM-ACCT TO WK-C-SEARCH-ACCT-NUMBER.
059400           PERFORM 300-FIND-ACCOUNT-SLOT.
059500           MOVE WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX)
059600               TO WK-C-ACCT-RELATIVE-KEY.
059700           MOVE WK-C-FROM-ACCOUNT TO ACCOUNT-MASTER-RECORD.
059800           REWRITE ACCOUNT-MASTER-RECORD.
059900           MOVE WTXNRC-TO-ACCT TO WK-C-SEARCH-ACCT-NUMBER.
060000           PERFORM 300-FIND-ACCOUNT-SLOT.
060100           MOVE WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX)
060200               TO WK-C-ACCT-RELATIVE-KEY.
060300           MOVE WK-C-TO-ACCOUNT TO ACCOUNT-MASTER-RECORD.
060400           REWRITE ACCOUNT-MASTER-RECORD.
060500
060600      *===================================================================
060700      * ONE TRANSACTION ID SHARED BY BOTH SIDES OF A TRANSFER.
060800      *===================================================================
060900       500-POST-DEBIT-ENTRY.
061000           PERFORM 510-BUILD-TRANSACTION-ID.
061100           MOVE WK-C-TXN-ID TO JNLENT-TXN-ID OF WK-C-JOURNAL-ENTRY.
061200           MOVE WTXNRC-FROM-ACCT
061300               TO JNLENT-ACCT-NUMBER OF WK-C-JOURNAL-ENTRY.
061400           MOVE WTXNRC-AMOUNT TO JNLENT-AMOUNT OF WK-C-JOURNAL-ENTRY.
061500           MOVE "DEBIT " TO JNLENT-TYPE OF WK-C-JOURNAL-ENTRY.
061600           STRING "Transfer to account " WTXNRC-TO-ACCT
061700               DELIMITED BY SIZE
061800               INTO JNLENT-DESCRIPTION OF WK-C-JOURNAL-ENTRY.
061900           MOVE WK-C-RUN-TIMESTAMP
062000               TO JNLENT-TIMESTAMP OF WK-C-JOURNAL-ENTRY.
062100           PERFORM 520-WRITE-JOURNAL-ENTRY.
062200
062300       500-POST-CREDIT-ENTRY.
062400           MOVE WK-C-TXN-ID TO JNLENT-TXN-ID OF WK-C-JOURNAL-ENTRY.
062500           MOVE WTXNRC-TO-ACCT
062600               TO JNLENT-ACCT-NUMBER OF WK-C-JOURNAL-ENTRY.
062700           MOVE WTXNRC-AMOUNT TO JNLENT-AMOUNT OF WK-C-JOURNAL-ENTRY.
062800           MOVE "CREDIT" TO JNLENT-TYPE OF WK-C-JOURNAL-ENTRY.
062900           STRING "Transfer from account " WTXNRC-FROM-ACCT
063000               DELIMITED BY SIZE
063100               INTO JNLENT-DESCRIPTION OF WK-C-JOURNAL-ENTRY.
063200           MOVE WK-C-RUN-TIMESTAMP
063300               TO JNLENT-TIMESTAMP OF WK-C-JOURNAL-ENTRY.
063400           PERFORM 520-WRITE-JOURNAL-ENTRY.
063500
063600       510-BUILD-TRANSACTION-ID.
063700           ADD 1 TO WK-C-TXN-SEQUENCE.
063800           ACCEPT WK-C-RUN-TS-DATE FROM DATE YYYYMMDD.
063900           ACCEPT WK-C-RUN-TS-TIME FROM TIME.
064000           MOVE WK-C-RUN-TS-DATE TO WK-C-TXN-ID-DATE.
064100           MOVE WK-C-RUN-TS-TIME TO WK-C-TXN-ID-TIME.
064200           MOVE WK-C-TXN-SEQUENCE TO WK-C-TXN-ID-SEQ.
064300
064400       520-WRITE-JOURNAL-ENTRY.
064500           MOVE WK-C-JOURNAL-ENTRY TO JOURNAL-RECORD.
064600           WRITE JOURNAL-RECORD.
064700
064800      *===================================================================
064900       600-WRITE-POSTING-REPORT.
065000      *===================================================================
065100           MOVE WK-C-HEADING-LINE-1 TO POSTING-REPORT-LINE.
065200           WRITE POSTING-REPORT-LINE.
065300           MOVE WK-C-BLANK-LINE TO POSTING-REPORT-LINE.
065400           WRITE POSTING-REPORT-LINE.
065500           MOVE WK-C-HEADING-LINE-2 TO POSTING-REPORT-LINE.
065600           WRITE POSTING-REPORT-LINE.
065700           MOVE WK-C-BLANK-LINE TO POSTING-REPORT-LINE.
065800           WRITE POSTING-REPORT-LINE.
065900           PERFORM 600-WRITE-REPORT-TOTALS.
066000
066100       600-WRITE-DETAIL-LINE.
066200           MOVE WK-C-DETAIL-LINE TO POSTING-REPORT-LINE.
066300           WRITE POSTING-REPORT-LINE.
066400           INITIALIZE WK-C-DETAIL-LINE.
066500
066600      *-----------------------------------------------------------------
066700       600-WRITE-REPORT-TOTALS.
066800           MOVE WK-C-BLANK-LINE TO POSTING-REPORT-LINE.
066900           WRITE POSTING-REPORT-LINE.
067000           MOVE "TOTAL TRANSACTIONS READ" TO WK-C-TL-CAPTION.
067100           MOVE WK-C-TXN-READ TO WK-C-TL-COUNT.
067200           MOVE ZERO TO WK-C-TL-AMOUNT.
067300           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
067400           WRITE POSTING-REPORT-LINE.
067500           MOVE "WALLETS CREATED" TO WK-C-TL-CAPTION.
067600           MOVE WK-C-WALLETS-CREATED TO WK-C-TL-COUNT.
067700           MOVE ZERO TO WK-C-TL-AMOUNT.
067800           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
067900           WRITE POSTING-REPORT-LINE.
068000           MOVE "DEPOSITS POSTED" TO WK-C-TL-CAPTION.
068100           MOVE WK-C-DEPOSITS-POSTED TO WK-C-TL-COUNT.
068200           MOVE WK-C-DEPOSITS-AMOUNT TO WK-C-TL-AMOUNT.
068300           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
068400           WRITE POSTING-REPORT-LINE.
068500           MOVE "TRANSFERS POSTED" TO WK-C-TL-CAPTION.
068600           MOVE WK-C-TRANSFERS-POSTED TO WK-C-TL-COUNT.
068700           MOVE WK-C-TRANSFERS-AMOUNT TO WK-C-TL-AMOUNT.
068800           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
068900           WRITE POSTING-REPORT-LINE.
069000           MOVE "TRANSFERS REJECTED" TO WK-C-TL-CAPTION.
069100           MOVE WK-C-TRANSFERS-REJECTED TO WK-C-TL-COUNT.
069200           MOVE ZERO TO WK-C-TL-AMOUNT.
069300           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
069400           WRITE POSTING-REPORT-LINE.
069500           MOVE "  - INSUFFICIENT FUNDS" TO WK-C-TL-CAPTION.
069600           MOVE WK-C-REJECT-INSUFF-FUNDS TO WK-C-TL-COUNT.
069700           MOVE ZERO TO WK-C-TL-AMOUNT.
069800           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
069900           WRITE POSTING-REPORT-LINE.
070000           MOVE "  - ACCOUNT NOT FOUND" TO WK-C-TL-CAPTION.
070100           MOVE WK-C-REJECT-NOT-FOUND TO WK-C-TL-COUNT.
070200           MOVE ZERO TO WK-C-TL-AMOUNT.
070300           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
070400           WRITE POSTING-REPORT-LINE.
070500           MOVE "  - INVALID AMOUNT" TO WK-C-TL-CAPTION.
070600           MOVE WK-C-REJECT-INVALID-AMT TO WK-C-TL-COUNT.
070700           MOVE ZERO TO WK-C-TL-AMOUNT.
070800           MOVE WK-C-TOTAL-LINE TO POSTING-REPORT-LINE.
070900           WRITE POSTING-REPORT-LINE.
071000
071100      *-----------------------------------------------------------------
071200       300-CLOSE-ALL-FILES.
071300           CLOSE ACCOUNT-MASTER-FILE
071400                 JOURNAL-FILE
071500                 WALLET-TXN-FILE
071600                 POSTING-REPORT-FILE.
071700
071800      *-----------------------------------------------------------------
071900      *
072000       Y900-ABNORMAL-TERMINATION.
072100      *-----------------------------------------------------------------
072200      *
072300           SET UPSI-SWITCH-0 TO ON.
072400           STOP RUN.
