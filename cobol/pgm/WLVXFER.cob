000100       IDENTIFICATION DIVISION.
000200      *****************************
000300       PROGRAM-ID.     WLVXFER.
000400       AUTHOR.         M SEAH.
000500       INSTALLATION.   WALLET/LEDGER POSTING SUITE.
000600       DATE-WRITTEN.   21 MAR 1985.
000700       DATE-COMPILED.
000800       SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.
000900      *------------------------------------------------------------------*
001000      *DESCRIPTION : THIS PROGRAM WILL CHECK A WALLET-TO-WALLET
001100      *              TRANSFER REQUEST AND, WHEN IT PASSES, COMPUTE THE
001200      *              NEW FROM/TO BALANCES. IT DOES NO FILE I-O; WLPOST
001300      *              REWRITES THE ACCOUNT MASTER AND WRITES THE
001400      *              JOURNAL ENTRIES ITSELF ONCE THIS ROUTINE RETURNS.
001500      *
001600      *    RETURN STATUS:
001700      *    B0 - TRANSFER APPROVED, NEW BALANCES RETURNED
001800      *    B1 - TRANSFER AMOUNT NOT GREATER THAN ZERO
001900      *    B2 - INSUFFICIENT BALANCE IN FROM ACCOUNT
002000      *------------------------------------------------------------------*
002100      *==================================================================*
002200      * HISTORY OF MODIFICATION:                                        *
002300      *==================================================================*
002400      * MOD.#   INIT    DATE        DESCRIPTION                         *
002500      * ------- ------- ----------  ----------------------------------- *
002600      * WL0002  RTHALV  21/03/1985 - INITIAL VERSION                    *
002700      * WL0009  MSEAH   04/02/1993 - COMPUTE NOW USES ROUNDED PER       *
002800      *                              WALLET PRODUCT REQUEST WL-118      *
002900      * WL0014  DOKONK  09/11/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN *
003000      *                              THIS ROUTINE, NO CHANGE REQUIRED   *
003100      *------------------------------------------------------------------*
003200              EJECT
003300       ENVIRONMENT DIVISION.
003400      *********************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.  IBM-AS400.
003700       OBJECT-COMPUTER.  IBM-AS400.
003800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                          UPSI-0 IS UPSI-SWITCH-0
004000                            ON  STATUS IS U0-ON
004100                            OFF STATUS IS U0-OFF.
004200       DATA DIVISION.
004300      ***************
004400       WORKING-STORAGE SECTION.
004500      *************************
004600       01  FILLER                       PIC X(24) VALUE
004700           "** PROGRAM WLVXFER **".
004800
004900      * ---------------- PROGRAM WORKING STORAGE -----------------------*
005000       01  WK-C-WORK-AREA.
005100           05  WK-C-NEW-FROM-BALANCE    PIC S9(17)V99 COMP-3.
005200           05  WK-C-NEW-TO-BALANCE      PIC S9(17)V99 COMP-3.
005300           05  WK-C-AMOUNT-OK-SW        PIC X(01) VALUE "Y".
005400               88  WK-C-AMOUNT-OK               VALUE "Y".
005500           05  WK-C-FUNDS-OK-SW         PIC X(01) VALUE "Y".
005600               88  WK-C-FUNDS-OK                VALUE "Y".
005700           05  WK-C-ZERO-AMOUNT         PIC S9(17)V99 COMP-3 VALUE ZERO.
005800           05  FILLER                   PIC X(08) VALUE SPACES.
005900       01  WK-C-NEW-BALANCES-X REDEFINES WK-C-WORK-AREA.
006000           05  WK-C-NB-FROM-DISPLAY     PIC S9(17)V99.
006100           05  WK-C-NB-TO-DISPLAY       PIC S9(17)V99.
006200           05  FILLER                   PIC X(10).
006300
006400      *------------------------------------------------------------------*
006500      * SWITCH BYTE REDEFINED AS A ONE-CHAR ALPHA FLAG PAIR - USED WHEN
006600      * THIS ROUTINE IS TRACED UNDER THE UPSI-0 DIAGNOSTIC SWITCH.
006700      *------------------------------------------------------------------*
006800       01  WK-C-TRACE-FLAGS.
006900           05  WK-C-TRACE-BYTE-1        PIC X(01) VALUE "N".
007000           05  WK-C-TRACE-BYTE-2        PIC X(01) VALUE "N".
007100       01  WK-C-TRACE-FLAGS-X REDEFINES WK-C-TRACE-FLAGS.
007200           05  WK-C-TRACE-PAIR          PIC X(02).
007300
007400      *******************
007500       LINKAGE SECTION.
007600      *******************
007700       01  WK-C-VXFER-RECORD.
007800           05  WK-C-VXFER-INPUT.
007900               10  WK-C-VXFER-FROM-BALANCE   PIC S9(17)V99 COMP-3.
008000               10  WK-C-VXFER-TO-BALANCE     PIC S9(17)V99 COMP-3.
008100               10  WK-C-VXFER-AMOUNT         PIC S9(17)V99 COMP-3.
008200           05  WK-C-VXFER-INPUT-X REDEFINES WK-C-VXFER-INPUT.
008300               10  WK-C-VXFER-FROM-BAL-N     PIC S9(17)V99 COMP-3.
008400               10  WK-C-VXFER-TO-BAL-N       PIC S9(17)V99 COMP-3.
008500               10  WK-C-VXFER-AMOUNT-N       PIC S9(17)V99 COMP-3.
008600           05  WK-C-VXFER-OUTPUT.
008700               10  WK-C-VXFER-NEW-FROM-BAL   PIC S9(17)V99 COMP-3.
008800               10  WK-C-VXFER-NEW-TO-BAL     PIC S9(17)V99 COMP-3.
008900               10  WK-C-VXFER-STATUS         PIC X(02).
009000           05  FILLER                        PIC X(08).
009100
009200               EJECT
009300       PROCEDURE DIVISION USING WK-C-VXFER-RECORD.
009400      ********************************************
009500       MAIN-MODULE.
009600           PERFORM A000-CHECK-TRANSFER
009700              THRU A099-CHECK-TRANSFER-EX.
009800           GOBACK.
009900
010000      *------------------------------------------------------------------*
010100       A000-CHECK-TRANSFER.
010200      *------------------------------------------------------------------*
010300           MOVE "Y" TO WK-C-AMOUNT-OK-SW.
010400           MOVE "Y" TO WK-C-FUNDS-OK-SW.
010500           IF WK-C-VXFER-AMOUNT NOT > WK-C-ZERO-AMOUNT
010600               MOVE "N" TO WK-C-AMOUNT-OK-SW
010700           END-IF.
010800           IF WK-C-AMOUNT-OK
010900               IF WK-C-VXFER-FROM-BALANCE < WK-C-VXFER-AMOUNT
011000                   MOVE "N" TO WK-C-FUNDS-OK-SW
011100               END-IF
011200           END-IF.
011300           IF NOT WK-C-AMOUNT-OK
011400               MOVE "B1" TO WK-C-VXFER-STATUS
011500               GO TO A099-CHECK-TRANSFER-EX
011600           END-IF.
011700           IF NOT WK-C-FUNDS-OK
011800               MOVE "B2" TO WK-C-VXFER-STATUS
011900               GO TO A099-CHECK-TRANSFER-EX
012000           END-IF.
012100           PERFORM A010-COMPUTE-NEW-BALANCES.
012200           MOVE WK-C-NEW-FROM-BALANCE TO WK-C-VXFER-NEW-FROM-BAL.
012300           MOVE WK-C-NEW-TO-BALANCE   TO WK-C-VXFER-NEW-TO-BAL.
012400           MOVE "B0" TO WK-C-VXFER-STATUS.
012500
012600      *================================================================*
012700       A099-CHECK-TRANSFER-EX.
012800      *================================================================*
012900           EXIT.
013000
013100      *------------------------------------------------------------------*
013200      * NO MULTIPLICATION/DIVISION IN A WALLET TRANSFER - ROUNDED IS
013300      * CARRIED FOR CONSISTENCY WITH THE REST OF THE SUITE, SEE WL0009.
013400      *------------------------------------------------------------------*
013500       A010-COMPUTE-NEW-BALANCES.
013600           COMPUTE WK-C-NEW-FROM-BALANCE ROUNDED =
013700               WK-C-VXFER-FROM-BALANCE - WK-C-VXFER-AMOUNT.
013800           COMPUTE WK-C-NEW-TO-BALANCE ROUNDED =
013900               WK-C-VXFER-TO-BALANCE + WK-C-VXFER-AMOUNT.
