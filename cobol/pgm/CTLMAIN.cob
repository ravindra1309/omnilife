000100       IDENTIFICATION DIVISION.
000200      *****************************
000300       PROGRAM-ID.     CTLMAIN.
000400       AUTHOR.         R T HALVERSEN.
000500       INSTALLATION.   CATALOG MAINTENANCE SUITE.
000600       DATE-WRITTEN.   02 SEP 1986.
000700       DATE-COMPILED.
000800       SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.
000900      *------------------------------------------------------------------*
001000      *DESCRIPTION : CATALOG MAINTENANCE BATCH DRIVER. ON A COLD START
001100      *              (PRODUCT MASTER ENTIRELY EMPTY) SEEDS THE THREE
001200      *              STANDARD DEMO PRODUCTS, THEN READS THE PRODUCT-TXN
001300      *              FILE AND ADDS ONE PRODUCT-MASTER/INVENTORY PAIR PER
001400      *              INPUT RECORD, ASSIGNING THE NEXT SURROGATE PROD-ID
001500      *              ITSELF. FINISHES WITH THE CATALOG LISTING REPORT.
001600      *------------------------------------------------------------------*
001700      *==================================================================*
001800      * HISTORY OF MODIFICATION:                                        *
001900      *==================================================================*
002000      * MOD.#   INIT    DATE        DESCRIPTION                         *
002100      * ------- ------- ----------  ----------------------------------- *
002200      * CT0001  RTHALV  02/09/1986 - INITIAL VERSION                    *
002300      * CT0006  MSEAH   11/05/1994 - WIDENED PRODUCT DESCRIPTION FIELD  *
002400      *                              TO 200 BYTES, CATALOG REQUEST      *
002500      *                              CT-REQ-0042                        *
002600      * CT0009  DOKONK  17/12/1998 - Y2K REVIEW - INVSTR-LAST-UPDATED   *
002700      *                              CONFIRMED CCYY BASED, NO CHANGE    *
002800      * CT0011  KRAMAS  26/03/2000 - RAISED PRMTBL CAPACITY FROM 2000   *
002900      *                              TO 5000 ENTRIES, CATALOG GROWTH    *
003000      * CT0013  KRAMAS  05/04/2001 - ADDED WK-C-END-OF-FILE CONDITION   *
003100      *                              FOR THE PRODUCT-TXN SEQUENTIAL     *
003200      *                              READ AND CLEANED UP THE OPEN-FILE  *
003300      *                              ERROR MESSAGES TO NAME THE FILE    *
003400      *------------------------------------------------------------------*
003500              EJECT
003600       ENVIRONMENT DIVISION.
003700      *********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-AS400.
004000       OBJECT-COMPUTER.  IBM-AS400.
004100       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004200                          UPSI-0 IS UPSI-SWITCH-0
004300                            ON  STATUS IS U0-ON
004400                            OFF STATUS IS U0-OFF.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT  PRODUCT-MASTER-FILE
004800                   ASSIGN TO PRODMSTR
004900                   ORGANIZATION IS RELATIVE
005000                   ACCESS MODE IS DYNAMIC
005100                   RELATIVE KEY IS WK-C-PROD-RELATIVE-KEY
005200                   FILE STATUS IS WK-C-FILE-STATUS.
005300
005400           SELECT  INVENTORY-FILE
005500                   ASSIGN TO INVMSTR
005600                   ORGANIZATION IS RELATIVE
005700                   ACCESS MODE IS DYNAMIC
005800                   RELATIVE KEY IS WK-C-INV-RELATIVE-KEY
005900                   FILE STATUS IS WK-C-FILE-STATUS.
006000
006100           SELECT  PRODUCT-TXN-FILE
006200                   ASSIGN TO PRODTXN
006300                   ORGANIZATION IS LINE SEQUENTIAL
006400                   FILE STATUS IS WK-C-FILE-STATUS.
006500
006600           SELECT  CATALOG-REPORT-FILE
006700                   ASSIGN TO CATLRPT
006800                   ORGANIZATION IS LINE SEQUENTIAL
006900                   FILE STATUS IS WK-C-FILE-STATUS.
007000
007100       DATA DIVISION.
007200      ***************
007300       FILE SECTION.
007400      ***************
007500       FD  PRODUCT-MASTER-FILE
007600           LABEL RECORDS ARE OMITTED
007700           RECORD CONTAINS 400 CHARACTERS
007800           DATA RECORD IS PRODUCT-MASTER-RECORD.
007900       01  PRODUCT-MASTER-RECORD.
008000           COPY PRMSTR.
008100
008200       FD  INVENTORY-FILE
008300           LABEL RECORDS ARE OMITTED
008400           RECORD CONTAINS 30 CHARACTERS
008500           DATA RECORD IS INVENTORY-RECORD.
008600       01  INVENTORY-RECORD.
008700           COPY INVSTR.
008800
008900       FD  PRODUCT-TXN-FILE
009000           LABEL RECORDS ARE OMITTED
009100           RECORD CONTAINS 100 CHARACTERS
009200           DATA RECORD IS PRODUCT-TXN-RECORD.
009300       01  PRODUCT-TXN-RECORD.
009400           COPY PTXNRC.
009500
009600       FD  CATALOG-REPORT-FILE
009700           LABEL RECORDS ARE OMITTED
009800           RECORD CONTAINS 132 CHARACTERS
009900           DATA RECORD IS CATALOG-REPORT-LINE.
010000       01  CATALOG-REPORT-LINE                 PIC X(132).
010100
010200      *-----------------------------------------------------------------
010300       WORKING-STORAGE SECTION.
010400      *-----------------------------------------------------------------
010500       01  FILLER                       PIC X(24) VALUE
010600           "** PROGRAM CTLMAIN **".
010700
010800      * ---------------- PROGRAM WORKING STORAGE -----------------------*
010900       01  WK-C-COMMON.
011000           COPY CTLCOM.
011100
011200       01  WK-C-SWITCHES-AND-COUNTERS.
011300           05  WK-C-TXN-EOF-SW          PIC X(01) VALUE "N".
011400               88  WK-C-TXN-EOF                 VALUE "Y".
011500           05  WK-C-LOAD-EOF-SW         PIC X(01) VALUE "N".
011600               88  WK-C-LOAD-EOF                VALUE "Y".
011700           05  WK-C-INV-FOUND-SW        PIC X(01) VALUE "N".
011800               88  WK-C-INV-FOUND                VALUE "Y".
011900           05  WK-C-PROD-RELATIVE-KEY   PIC 9(05) COMP.
012000           05  WK-C-INV-RELATIVE-KEY    PIC 9(05) COMP.
012100           05  WK-C-NEXT-RELATIVE-KEY   PIC 9(05) COMP VALUE 1.
012200           05  WK-C-NEXT-PROD-ID        PIC 9(09) COMP VALUE 1.
012300           05  FILLER                   PIC X(06) VALUE SPACES.
012400       01  WK-C-NEXT-PROD-ID-X REDEFINES WK-C-NEXT-PROD-ID
012500                                         PIC X(04).
012600
012700       01  WK-C-RUN-TOTALS.
012800           05  WK-C-TXN-READ            PIC 9(07) COMP VALUE ZERO.
012900           05  WK-C-PRODUCTS-ADDED      PIC 9(07) COMP VALUE ZERO.
013000           05  WK-C-PRODUCTS-LISTED     PIC 9(07) COMP VALUE ZERO.
013100           05  WK-C-QUANTITY-TOTAL      PIC S9(09) COMP VALUE ZERO.
013200           05  FILLER                   PIC X(06) VALUE SPACES.
013300
013400      *------------------------------------------------------------------*
013500      * RUN TIMESTAMP - STAMPED ONTO EVERY INVENTORY ROW WRITTEN THIS
013600      * RUN. SEE CT0009 Y2K REVIEW ABOVE.
013700      *------------------------------------------------------------------*
013800       01  WK-C-RUN-TIMESTAMP               PIC X(14).
013900       01  WK-C-RUN-TIMESTAMP-X REDEFINES WK-C-RUN-TIMESTAMP.
014000           05  WK-C-RT-DATE                 PIC 9(08).
014100           05  WK-C-RT-TIME                 PIC 9(06).
014200
014300       01  WK-C-TIME-OF-DAY                 PIC 9(08).
014400       01  WK-C-TIME-OF-DAY-X REDEFINES WK-C-TIME-OF-DAY.
014500           05  WK-C-TOD-HH                  PIC 9(02).
014600           05  WK-C-TOD-MM                  PIC 9(02).
014700           05  WK-C-TOD-SS                  PIC 9(02).
014800           05  WK-C-TOD-HS                  PIC 9(02).
014900
015000      *------------------- PRODUCT LOOKUP TABLE -------------------------*
015100           COPY PRMTBL.
015200
015300      *------------------- REPORT PRINT LINES ---------------------------*
015400       01  WK-C-DETAIL-LINE.
015500           05  WK-C-DL-PROD-ID          PIC ZZZZZZZZ9.
015600           05  FILLER                   PIC X(02) VALUE SPACES.
015700           05  WK-C-DL-SKU              PIC X(20).
015800           05  FILLER                   PIC X(02) VALUE SPACES.
015900           05  WK-C-DL-NAME             PIC X(30).
016000           05  FILLER                   PIC X(02) VALUE SPACES.
016100           05  WK-C-DL-PRICE            PIC ZZZ,ZZZ,ZZ9.99.
016200           05  FILLER                   PIC X(02) VALUE SPACES.
016300           05  WK-C-DL-STOCK            PIC ZZZ,ZZ9.
016400           05  FILLER                   PIC X(41) VALUE SPACES.
016500
016600       01  WK-C-HEADING-LINE-1          PIC X(132) VALUE
016700           "OMNILIFE CATALOG LISTING REPORT - ALL PRODUCTS".
016800       01  WK-C-HEADING-LINE-2          PIC X(132) VALUE
016900           "PROD-ID    SKU        NAME                          PRICE".
017000       01  WK-C-BLANK-LINE              PIC X(132) VALUE SPACES.
017100
017200       01  WK-C-TOTAL-LINE-1.
017300           05  WK-C-TL1-CAPTION         PIC X(48) VALUE
017400               "TOTAL PRODUCTS LISTED . . . . . . . . . . . . .".
017500           05  WK-C-TL1-COUNT           PIC ZZZ,ZZ9.
017600           05  FILLER                   PIC X(75) VALUE SPACES.
017700       01  WK-C-TOTAL-LINE-1-X REDEFINES WK-C-TOTAL-LINE-1.
017800           05  FILLER                   PIC X(48).
017900           05  WK-C-TL1-COUNT-ALPHA     PIC X(07).
018000           05  FILLER                   PIC X(75).
018100
018200       01  WK-C-TOTAL-LINE-2.
018300           05  WK-C-TL2-CAPTION         PIC X(48) VALUE
018400               "TOTAL STOCK QUANTITY ON HAND . . . . . . . . . .".
018500           05  WK-C-TL2-QUANTITY        PIC ZZZ,ZZZ,ZZ9-.
018600           05  FILLER                   PIC X(72) VALUE SPACES.
018700
018800               EJECT
018900       PROCEDURE DIVISION.
019000      *********************
019100       100-MAINTAIN-CATALOG.
019200           PERFORM 200-INITIATE-CATALOG-RUN.
019300           IF WK-PRMTBL-COUNT = ZERO
019400               PERFORM 300-SEED-INITIAL-CATALOG
019500           END-IF.
019600           PERFORM 200-PROCEED-CATALOG-RUN
019700               UNTIL WK-C-TXN-EOF.
019800           PERFORM 200-TERMINATE-CATALOG-RUN.
019900           STOP RUN.
020000
020100      *-----------------------------------------------------------------
020200       200-INITIATE-CATALOG-RUN.
020300           PERFORM 300-OPEN-ALL-FILES.
020400           ACCEPT WK-C-RT-DATE FROM DATE YYYYMMDD.
020500           ACCEPT WK-C-TIME-OF-DAY FROM TIME.
020600           COMPUTE WK-C-RT-TIME =
020700               WK-C-TOD-HH * 10000 + WK-C-TOD-MM * 100 + WK-C-TOD-SS.
020800           PERFORM 300-LOAD-PRODUCT-TABLE.
020900           PERFORM 300-READ-PRODUCT-TXN-IN.
021000
021100      *-----------------------------------------------------------------
021200       200-PROCEED-CATALOG-RUN.
021300           ADD 1 TO WK-C-TXN-READ.
021400           PERFORM 400-PROCESS-ONE-PRODUCT-TXN
021500              THRU 400-PROCESS-ONE-PRODUCT-TXN-EX.
021600           PERFORM 300-READ-PRODUCT-TXN-IN.
021700
021800      *-----------------------------------------------------------------
021900       200-TERMINATE-CATALOG-RUN.
022000           PERFORM 600-WRITE-CATALOG-REPORT.
022100           PERFORM 300-CLOSE-ALL-FILES.
022200           DISPLAY "CTLMAIN - CATALOG MAINTENANCE RUN COMPLETE".
022300
022400      *===================================================================
022500       300-OPEN-ALL-FILES.
022600      *===================================================================
022700           OPEN I-O PRODUCT-MASTER-FILE.
022800           IF NOT WK-C-SUCCESSFUL
022900               DISPLAY "CTLMAIN - OPEN FILE ERROR - PRODUCT-MASTER-FILE"
023000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100               PERFORM Y900-ABNORMAL-TERMINATION
023200           END-IF.
023300           OPEN I-O INVENTORY-FILE.
023400           IF NOT WK-C-SUCCESSFUL
023500               DISPLAY "CTLMAIN - OPEN FILE ERROR - INVENTORY-FILE"
023600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700               PERFORM Y900-ABNORMAL-TERMINATION
023800           END-IF.
023900           OPEN INPUT PRODUCT-TXN-FILE.
024000           IF NOT WK-C-SUCCESSFUL
024100               DISPLAY "CTLMAIN - OPEN FILE ERROR - PRODUCT-TXN-FILE"
024200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300               PERFORM Y900-ABNORMAL-TERMINATION
024400           END-IF.
024500           OPEN OUTPUT CATALOG-REPORT-FILE.
024600           IF NOT WK-C-SUCCESSFUL
024700               DISPLAY "CTLMAIN - OPEN FILE ERROR - CATALOG-REPORT-FILE"
024800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900               PERFORM Y900-ABNORMAL-TERMINATION
025000           END-IF.
025100
025200      *-----------------------------------------------------------------
025300      * LOADS PRMTBL FROM THE EXISTING PRODUCT MASTER. THE TABLE COMES
025400      * OUT IN ASCENDING PROD-ID ORDER FOR FREE BECAUSE PROD-ID IS
025500      * ASSIGNED SEQUENTIALLY AND THE FILE IS READ IN RELATIVE-KEY
025600      * ORDER - NO BUBBLE PASS IS NEEDED HERE (SEE PRMTBL HEADER).
025700      *-----------------------------------------------------------------
025800       300-LOAD-PRODUCT-TABLE.
025900           MOVE ZERO TO WK-PRMTBL-COUNT.
026000           MOVE "N" TO WK-C-LOAD-EOF-SW.
026100           PERFORM 310-READ-NEXT-PRODUCT-ROW
026200               UNTIL WK-C-LOAD-EOF.
026300
026400       310-READ-NEXT-PRODUCT-ROW.
026500           READ PRODUCT-MASTER-FILE NEXT RECORD
026600               AT END
026700                   MOVE "Y" TO WK-C-LOAD-EOF-SW
026800               NOT AT END
026900                   PERFORM 320-ADD-PRODUCT-TABLE-ENTRY
027000           END-READ.
027100
027200      *-----------------------------------------------------------------
027300      * WK-C-PROD-RELATIVE-KEY COMES BACK FROM THE READ NEXT ITSELF -
027400      * NO MANUAL BUMP NEEDED. NEXT-PROD-ID/NEXT-RELATIVE-KEY ARE
027500      * DERIVED BY WATCHING THE HIGHEST VALUE SEEN WHILE LOADING.
027600      *-----------------------------------------------------------------
027700       320-ADD-PRODUCT-TABLE-ENTRY.
027800           ADD 1 TO WK-PRMTBL-COUNT.
027900           SET WK-PRMTBL-IDX TO WK-PRMTBL-COUNT.
028000           MOVE PRMSTR-PROD-ID OF PRODUCT-MASTER-RECORD
028100               TO WK-PRMTBL-PROD-ID (WK-PRMTBL-IDX).
028200           MOVE WK-C-PROD-RELATIVE-KEY
028300               TO WK-PRMTBL-RELATIVE-KEY (WK-PRMTBL-IDX).
028400           IF PRMSTR-PROD-ID OF PRODUCT-MASTER-RECORD
028500                                        NOT < WK-C-NEXT-PROD-ID
028600               COMPUTE WK-C-NEXT-PROD-ID =
028700                   PRMSTR-PROD-ID OF PRODUCT-MASTER-RECORD + 1
028800           END-IF.
028900           IF WK-C-PROD-RELATIVE-KEY NOT < WK-C-NEXT-RELATIVE-KEY
029000               COMPUTE WK-C-NEXT-RELATIVE-KEY =
029100                   WK-C-PROD-RELATIVE-KEY + 1
029200           END-IF.
029300
029400      *-----------------------------------------------------------------
029500       300-READ-PRODUCT-TXN-IN.
029600           READ PRODUCT-TXN-FILE
029700               AT END
029800                   MOVE "Y" TO WK-C-TXN-EOF-SW
029900           END-READ.
030000
030100      *-----------------------------------------------------------------
030200      * SEED STEP - COLD START ONLY. THREE FIXED DEMO PRODUCTS, WRITTEN
030300      * IN A FIXED ORDER, ALL-OR-NOTHING (SKIPPED ENTIRELY IF EVEN ONE
030400      * PRODUCT ALREADY EXISTS - SEE 100-MAINTAIN-CATALOG). THE PRODUCT-
030500      * TXN-FILE RECORD AREA IS BORROWED TO HOLD EACH SEED ROW SINCE
030600      * 400-PROCESS-ONE-PRODUCT-TXN READS ITS INPUT FROM THERE.
030700      *-----------------------------------------------------------------
030800       300-SEED-INITIAL-CATALOG.
030900           MOVE "IPH-16" TO PTXNRC-SKU.
031000           MOVE "IPHONE 16 PRO" TO PTXNRC-NAME.
031100           MOVE 999.99 TO PTXNRC-PRICE.
031200           MOVE 10 TO PTXNRC-STOCK.
031300           PERFORM 400-PROCESS-ONE-PRODUCT-TXN
031400              THRU 400-PROCESS-ONE-PRODUCT-TXN-EX.
031500
031600           MOVE "MAC-M3" TO PTXNRC-SKU.
031700           MOVE "MACBOOK AIR M3" TO PTXNRC-NAME.
031800           MOVE 1299.00 TO PTXNRC-PRICE.
031900           MOVE 5 TO PTXNRC-STOCK.
032000           PERFORM 400-PROCESS-ONE-PRODUCT-TXN
032100              THRU 400-PROCESS-ONE-PRODUCT-TXN-EX.
032200
032300           MOVE "SNY-HP" TO PTXNRC-SKU.
032400           MOVE "SONY WH-1000XM5" TO PTXNRC-NAME.
032500           MOVE 349.00 TO PTXNRC-PRICE.
032600           MOVE 20 TO PTXNRC-STOCK.
032700           PERFORM 400-PROCESS-ONE-PRODUCT-TXN
032800              THRU 400-PROCESS-ONE-PRODUCT-TXN-EX.
032900
033000      *===================================================================
033100      * ASSIGNS THE NEXT SURROGATE PROD-ID, WRITES THE PRODUCT MASTER
033200      * ROW, THEN WRITES THE LINKED INVENTORY ROW - TWO SEQUENTIAL
033300      * WRITES, NEVER A SINGLE COMBINED RECORD (CT0001).
033400      *===================================================================
033500       400-PROCESS-ONE-PRODUCT-TXN.
033600           MOVE WK-C-NEXT-PROD-ID TO PRMSTR-PROD-ID
033700                                      OF PRODUCT-MASTER-RECORD.
033800           MOVE PTXNRC-SKU
033900               TO PRMSTR-PROD-SKU OF PRODUCT-MASTER-RECORD.
034000           MOVE PTXNRC-NAME
034100               TO PRMSTR-PROD-NAME OF PRODUCT-MASTER-RECORD.
034200           MOVE SPACES TO PRMSTR-PROD-DESCRIPTION
034300                                      OF PRODUCT-MASTER-RECORD.
034400           MOVE PTXNRC-PRICE
034500               TO PRMSTR-PROD-PRICE OF PRODUCT-MASTER-RECORD.
034600           MOVE SPACES TO PRMSTR-PROD-IMAGE-URL
034700                                      OF PRODUCT-MASTER-RECORD.
034800           MOVE WK-C-NEXT-RELATIVE-KEY TO WK-C-PROD-RELATIVE-KEY.
034900           PERFORM 500-WRITE-PRODUCT-MASTER.
035000           IF NOT WK-C-SUCCESSFUL
035100               DISPLAY "CTLMAIN - WRITE ERROR - PRODUCT-MASTER-FILE"
035200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035300               PERFORM Y900-ABNORMAL-TERMINATION
035400           END-IF.
035500           ADD 1 TO WK-PRMTBL-COUNT.
035600           SET WK-PRMTBL-IDX TO WK-PRMTBL-COUNT.
035700           MOVE WK-C-NEXT-PROD-ID TO WK-PRMTBL-PROD-ID (WK-PRMTBL-IDX).
035800           MOVE WK-C-NEXT-RELATIVE-KEY
035900               TO WK-PRMTBL-RELATIVE-KEY (WK-PRMTBL-IDX).
036000
036100           MOVE WK-C-NEXT-PROD-ID TO INVSTR-PRODUCT-ID
036200                                      OF INVENTORY-RECORD.
036300           MOVE PTXNRC-STOCK
036400               TO INVSTR-QUANTITY OF INVENTORY-RECORD.
036500           MOVE WK-C-RUN-TIMESTAMP TO INVSTR-LAST-UPDATED
036600                                      OF INVENTORY-RECORD.
036700           MOVE WK-C-NEXT-RELATIVE-KEY TO WK-C-INV-RELATIVE-KEY.
036800           PERFORM 500-WRITE-INVENTORY-MASTER.
036900           IF NOT WK-C-SUCCESSFUL
037000               DISPLAY "CTLMAIN - WRITE ERROR - INVENTORY-FILE"
037100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037200               PERFORM Y900-ABNORMAL-TERMINATION
037300           END-IF.
037400
037500           ADD 1 TO WK-C-PRODUCTS-ADDED.
037600           ADD 1 TO WK-C-NEXT-RELATIVE-KEY.
037700           ADD 1 TO WK-C-NEXT-PROD-ID.
037800
037900      *================================================================*
038000       400-PROCESS-ONE-PRODUCT-TXN-EX.
038100      *================================================================*
038200           EXIT.
038300
038400      *-----------------------------------------------------------------
038500       500-WRITE-PRODUCT-MASTER.
038600           WRITE PRODUCT-MASTER-RECORD.
038700
038800      *-----------------------------------------------------------------
038900       500-WRITE-INVENTORY-MASTER.
039000           WRITE INVENTORY-RECORD.
039100
039200      *===================================================================
039300      * CATALOG LISTING - ONE LINE PER PRODUCT IN PROD-ID ORDER, STOCK
039400      * DEFAULTED TO ZERO WHEN NO INVENTORY ROW EXISTS FOR THE PRODUCT.
039500      *===================================================================
039600       600-WRITE-CATALOG-REPORT.
039700           MOVE WK-C-HEADING-LINE-1 TO CATALOG-REPORT-LINE.
039800           WRITE CATALOG-REPORT-LINE.
039900           MOVE WK-C-HEADING-LINE-2 TO CATALOG-REPORT-LINE.
040000           WRITE CATALOG-REPORT-LINE.
040100           MOVE WK-C-BLANK-LINE TO CATALOG-REPORT-LINE.
040200           WRITE CATALOG-REPORT-LINE.
040300           PERFORM 610-WRITE-ONE-PRODUCT-LINE
040400               VARYING WK-PRMTBL-IDX FROM 1 BY 1
040500               UNTIL WK-PRMTBL-IDX > WK-PRMTBL-COUNT.
040600           MOVE WK-C-BLANK-LINE TO CATALOG-REPORT-LINE.
040700           WRITE CATALOG-REPORT-LINE.
040800           PERFORM 600-WRITE-CATALOG-TOTALS.
040900
041000       610-WRITE-ONE-PRODUCT-LINE.
041100           MOVE WK-PRMTBL-RELATIVE-KEY (WK-PRMTBL-IDX)
041200               TO WK-C-PROD-RELATIVE-KEY.
041300           READ PRODUCT-MASTER-FILE.
041400           IF NOT WK-C-SUCCESSFUL
041500               DISPLAY "CTLMAIN - PRODUCT ROW VANISHED, RELKEY "
041600                   WK-C-PROD-RELATIVE-KEY
041700               PERFORM Y900-ABNORMAL-TERMINATION
041800           END-IF.
041900           PERFORM 620-LOOKUP-INVENTORY-QUANTITY.
042000           MOVE PRMSTR-PROD-ID OF PRODUCT-MASTER-RECORD
042100               TO WK-C-DL-PROD-ID.
042200           MOVE PRMSTR-PROD-SKU OF PRODUCT-MASTER-RECORD
042300               TO WK-C-DL-SKU.
042400           MOVE PRMSTR-PROD-NAME OF PRODUCT-MASTER-RECORD
042500               TO WK-C-DL-NAME.
042600           MOVE PRMSTR-PROD-PRICE OF PRODUCT-MASTER-RECORD
042700               TO WK-C-DL-PRICE.
042800           MOVE WK-C-DETAIL-LINE TO CATALOG-REPORT-LINE.
042900           WRITE CATALOG-REPORT-LINE.
043000           ADD 1 TO WK-C-PRODUCTS-LISTED.
043100
043200      *-----------------------------------------------------------------
043300      * INVENTORY IS 1:1 WITH PRODUCT BY RELATIVE KEY (SEE INVSTR
043400      * HEADER). A RECORD-NOT-FOUND STATUS DEFAULTS STOCK TO ZERO
043500      * RATHER THAN BEING TREATED AS AN ERROR.
043600      *-----------------------------------------------------------------
043700       620-LOOKUP-INVENTORY-QUANTITY.
043800           MOVE WK-PRMTBL-RELATIVE-KEY (WK-PRMTBL-IDX)
043900               TO WK-C-INV-RELATIVE-KEY.
044000           MOVE "N" TO WK-C-INV-FOUND-SW.
044100           READ INVENTORY-FILE.
044200           IF WK-C-SUCCESSFUL
044300               MOVE "Y" TO WK-C-INV-FOUND-SW
044400           END-IF.
044500           IF WK-C-INV-FOUND
044600               MOVE INVSTR-QUANTITY OF INVENTORY-RECORD
044700                   TO WK-C-DL-STOCK
044800               ADD INVSTR-QUANTITY OF INVENTORY-RECORD
044900                   TO WK-C-QUANTITY-TOTAL
045000           ELSE
045100               MOVE ZERO TO WK-C-DL-STOCK
045200           END-IF.
045300
045400      *-----------------------------------------------------------------
045500       600-WRITE-CATALOG-TOTALS.
045600           MOVE WK-C-PRODUCTS-LISTED TO WK-C-TL1-COUNT.
045700           MOVE WK-C-TOTAL-LINE-1 TO CATALOG-REPORT-LINE.
045800           WRITE CATALOG-REPORT-LINE.
045900           MOVE WK-C-QUANTITY-TOTAL TO WK-C-TL2-QUANTITY.
046000           MOVE WK-C-TOTAL-LINE-2 TO CATALOG-REPORT-LINE.
046100           WRITE CATALOG-REPORT-LINE.
046200
046300      *-----------------------------------------------------------------
046400       300-CLOSE-ALL-FILES.
046500           CLOSE PRODUCT-MASTER-FILE
046600                 INVENTORY-FILE
046700                 PRODUCT-TXN-FILE
046800                 CATALOG-REPORT-FILE.
046900
047000      *-----------------------------------------------------------------
047100      *
047200       Y900-ABNORMAL-TERMINATION.
047300      *-----------------------------------------------------------------
047400      *
047500           SET UPSI-SWITCH-0 TO ON.
047600           STOP RUN.
