000100       IDENTIFICATION DIVISION.
000200      *****************************
000300       PROGRAM-ID.     WLHIST.
000400       AUTHOR.         M SEAH.
000500       INSTALLATION.   WALLET/LEDGER POSTING SUITE.
000600       DATE-WRITTEN.   21 MAR 1985.
000700       DATE-COMPILED.
000800       SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.
000900      *------------------------------------------------------------------*
001000      *DESCRIPTION : ACCOUNT HISTORY EXTRACT. READS ONE ACCT-NUMBER FROM
001100      *              THE HIST-REQUEST CARD FILE, CONFIRMS THE ACCOUNT
001200      *              EXISTS ON THE ACCOUNT MASTER, THEN SCANS THE
001300      *              JOURNAL FILE FOR EVERY ENTRY POSTED AGAINST THAT
001400      *              ACCOUNT. THE MATCHING ENTRIES ARE HELD IN THE
001500      *              JNLTBL WORKING-STORAGE TABLE AND RE-SEQUENCED INTO
001600      *              JE-TIMESTAMP DESCENDING ORDER (MOST RECENT FIRST)
001700      *              BEFORE THE LISTING IS PRINTED.
001800      *------------------------------------------------------------------*
001900      *==================================================================*
002000      * HISTORY OF MODIFICATION:                                        *
002100      *==================================================================*
002200      * MOD.#   INIT    DATE        DESCRIPTION                         *
002300      * ------- ------- ----------  ----------------------------------- *
002400      * WL0002  RTHALV  21/03/1985 - INITIAL VERSION                    *
002500      * WL0009  MSEAH   04/02/1993 - RAISED JNLTBL CAPACITY FOR HIGH     *
002600      *                              VOLUME ACCOUNTS, WL-118             *
002700      * WL0014  DOKONK  09/11/1998 - Y2K REVIEW - JE-TIMESTAMP COMPARE  *
002800      *                              CONFIRMED CCYY BASED, NO CHANGE    *
002900      * WL0020  KRAMAS  03/04/2000 - ADDED SECOND JNLTBL INDEX FOR THE  *
003000      *                              DESCENDING BUBBLE SORT PASS        *
003100      *------------------------------------------------------------------*
003200              EJECT
003300       ENVIRONMENT DIVISION.
003400      *********************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.  IBM-AS400.
003700       OBJECT-COMPUTER.  IBM-AS400.
003800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                          UPSI-0 IS UPSI-SWITCH-0
004000                            ON  STATUS IS U0-ON
004100                            OFF STATUS IS U0-OFF.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT  ACCOUNT-MASTER-FILE
004500                   ASSIGN TO ACCTMSTR
004600                   ORGANIZATION IS RELATIVE
004700                   ACCESS MODE IS DYNAMIC
004800                   RELATIVE KEY IS WK-C-ACCT-RELATIVE-KEY
004900                   FILE STATUS IS WK-C-FILE-STATUS.
005000
005100           SELECT  JOURNAL-FILE
005200                   ASSIGN TO JOURNAL
005300                   ORGANIZATION IS LINE SEQUENTIAL
005400                   FILE STATUS IS WK-C-FILE-STATUS.
005500
005600           SELECT  HIST-REQUEST-FILE
005700                   ASSIGN TO HISTREQ
005800                   ORGANIZATION IS LINE SEQUENTIAL
005900                   FILE STATUS IS WK-C-FILE-STATUS.
006000
006100           SELECT  HIST-REPORT-FILE
006200                   ASSIGN TO HISTRPT
006300                   ORGANIZATION IS LINE SEQUENTIAL
006400                   FILE STATUS IS WK-C-FILE-STATUS.
006500
006600       DATA DIVISION.
006700      ***************
006800       FILE SECTION.
006900      ***************
007000       FD  ACCOUNT-MASTER-FILE
007100           LABEL RECORDS ARE OMITTED
007200           RECORD CONTAINS 100 CHARACTERS
007300           DATA RECORD IS ACCOUNT-MASTER-RECORD.
007400       01  ACCOUNT-MASTER-RECORD.
007500           COPY ACMSTR.
007600
007700       FD  JOURNAL-FILE
007800           LABEL RECORDS ARE OMITTED
007900           RECORD CONTAINS 150 CHARACTERS
008000           DATA RECORD IS JOURNAL-RECORD.
008100       01  JOURNAL-RECORD.
008200           COPY JNLENT.
008300
008400       FD  HIST-REQUEST-FILE
008500           LABEL RECORDS ARE OMITTED
008600           RECORD CONTAINS 10 CHARACTERS
008700           DATA RECORD IS HIST-REQUEST-CARD.
008800       01  HIST-REQUEST-CARD               PIC X(10).
008900
009000       FD  HIST-REPORT-FILE
009100           LABEL RECORDS ARE OMITTED
009200           RECORD CONTAINS 132 CHARACTERS
009300           DATA RECORD IS HIST-REPORT-LINE.
009400       01  HIST-REPORT-LINE                PIC X(132).
009500
009600      *-----------------------------------------------------------------
009700       WORKING-STORAGE SECTION.
009800      *-----------------------------------------------------------------
009900       01  FILLER                       PIC X(24) VALUE
010000           "** PROGRAM WLHIST **".
010100
010200      * ---------------- PROGRAM WORKING STORAGE -----------------------*
010300       01  WK-C-COMMON.
010400           COPY WLCOMN.
010500
010600       01  WK-C-SWITCHES-AND-COUNTERS.
010700           05  WK-C-JOURNAL-EOF-SW      PIC X(01) VALUE "N".
010800               88  WK-C-JOURNAL-EOF             VALUE "Y".
010900           05  WK-C-LOAD-EOF-SW         PIC X(01) VALUE "N".
011000               88  WK-C-LOAD-EOF                VALUE "Y".
011100           05  WK-C-SORTED-SW           PIC X(01) VALUE "N".
011200               88  WK-C-SORTED                  VALUE "Y".
011300           05  WK-C-ACCOUNT-FOUND-SW    PIC X(01) VALUE "N".
011400               88  WK-C-ACCOUNT-FOUND           VALUE "Y".
011500           05  WK-C-ACCT-RELATIVE-KEY   PIC 9(05) COMP.
011600           05  WK-C-SEARCH-ACCT-NUMBER  PIC X(10).
011700           05  WK-C-ENTRIES-FOUND       PIC 9(05) COMP VALUE ZERO.
011800           05  FILLER                   PIC X(06) VALUE SPACES.
011900
012000       01  WK-C-REQUEST-ACCOUNT             PIC X(10).
012100       01  WK-C-REQUEST-ACCOUNT-X REDEFINES WK-C-REQUEST-ACCOUNT.
012200           05  WK-C-RA-PREFIX               PIC X(04).
012300           05  WK-C-RA-SUFFIX               PIC 9(06).
012400
012500      *------------------------------------------------------------------*
012600      * RUN DATE, STAMPED ON THE REPORT HEADING - SEE WL0014 Y2K REVIEW.
012700      *------------------------------------------------------------------*
012800       01  WK-C-RUN-DATE                    PIC 9(08).
012900       01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE.
013000           05  WK-C-RD-CC                   PIC 9(02).
013100           05  WK-C-RD-YY                   PIC 9(02).
013200           05  WK-C-RD-MM                   PIC 9(02).
013300           05  WK-C-RD-DD                   PIC 9(02).
013400
013500      *------------------- ACCOUNT LOOKUP / JOURNAL TABLES --------------*
013600       01  WK-C-SWAP-ENTRY-A                PIC X(18).
013700           COPY ACMTBL.
013800       01  WK-C-SWAP-ENTRY-B                PIC X(130).
013900           COPY JNLTBL.
014000
014100      *------------------- REPORT PRINT LINES ---------------------------*
014200       01  WK-C-DETAIL-LINE.
014300           05  WK-C-DL-TIMESTAMP        PIC X(14).
014400           05  FILLER                   PIC X(02) VALUE SPACES.
014500           05  WK-C-DL-TYPE             PIC X(06).
014600           05  FILLER                   PIC X(02) VALUE SPACES.
014700           05  WK-C-DL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
014800           05  FILLER                   PIC X(02) VALUE SPACES.
014900           05  WK-C-DL-DESCRIPTION      PIC X(60).
015000           05  FILLER                   PIC X(28) VALUE SPACES.
015100
015200       01  WK-C-HEADING-LINE-1          PIC X(132) VALUE
015300           "OMNILIFE ACCOUNT HISTORY EXTRACT".
015400       01  WK-C-HEADING-LINE-2          PIC X(132).
015500       01  WK-C-HEADING-LINE-3          PIC X(132) VALUE
015600           "TIMESTAMP       TYPE   AMOUNT       DESCRIPTION".
015700       01  WK-C-BLANK-LINE               PIC X(132) VALUE SPACES.
015800       01  WK-C-ERROR-LINE               PIC X(132).
015900
016000       01  WK-C-TOTAL-LINE.
016100           05  WK-C-TL-CAPTION          PIC X(48).
016200           05  WK-C-TL-COUNT            PIC ZZZ,ZZ9.
016300           05  FILLER                   PIC X(75) VALUE SPACES.
016400      *------------------------------------------------------------------*
016500      * ALPHA VIEW OF THE TOTAL LINE - USED UNDER THE UPSI-0 DIAGNOSTIC
016600      * SWITCH TO DISPLAY THE RAW COUNT FIELD WITHOUT EDITING.
016700      *------------------------------------------------------------------*
016800       01  WK-C-TOTAL-LINE-X REDEFINES WK-C-TOTAL-LINE.
016900           05  FILLER                   PIC X(48).
017000           05  WK-C-TL-COUNT-ALPHA      PIC X(07).
017100           05  FILLER                   PIC X(75).
017200
017300               EJECT
017400       PROCEDURE DIVISION.
017500      *********************
017600       100-EXTRACT-ACCOUNT-HISTORY.
017700           PERFORM 200-INITIATE-HISTORY-RUN.
017800           IF WK-C-ACCOUNT-FOUND
017900               PERFORM 200-BUILD-AND-LIST-HISTORY
018000           END-IF.
018100           PERFORM 200-TERMINATE-HISTORY-RUN.
018200           STOP RUN.
018300
018400      *-----------------------------------------------------------------
018500      * OPEN FILES, READ THE REQUEST CARD, VALIDATE THE ACCOUNT EXISTS.
018600      *-----------------------------------------------------------------
018700       200-INITIATE-HISTORY-RUN.
018800           PERFORM 300-OPEN-ALL-FILES.
018900           ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
019000           PERFORM 300-READ-REQUEST-CARD.
019100           PERFORM 300-LOAD-ACCOUNT-TABLE.
019200           MOVE WK-C-REQUEST-ACCOUNT TO WK-C-SEARCH-ACCT-NUMBER.
019300           PERFORM 300-FIND-ACCOUNT-SLOT.
019400           IF NOT WK-C-ACCOUNT-FOUND
019500               MOVE WK-C-HEADING-LINE-1 TO HIST-REPORT-LINE
019600               WRITE HIST-REPORT-LINE
019700               STRING "ACCOUNT NOT FOUND - " WK-C-REQUEST-ACCOUNT
019800                   DELIMITED BY SIZE INTO WK-C-ERROR-LINE
019900               MOVE WK-C-ERROR-LINE TO HIST-REPORT-LINE
020000               WRITE HIST-REPORT-LINE
020100           END-IF.
020200
020300      *-----------------------------------------------------------------
020400       200-BUILD-AND-LIST-HISTORY.
020500           PERFORM 300-SCAN-JOURNAL-FOR-ACCOUNT.
020600           PERFORM 340-SORT-JOURNAL-TABLE-DESC.
020700           PERFORM 600-WRITE-HISTORY-REPORT.
020800
020900      *-----------------------------------------------------------------
021000       200-TERMINATE-HISTORY-RUN.
021100           PERFORM 300-CLOSE-ALL-FILES.
021200           DISPLAY "WLHIST - ACCOUNT HISTORY EXTRACT COMPLETE".
021300
021400      *===================================================================
021500       300-OPEN-ALL-FILES.
021600      *===================================================================
021700           OPEN INPUT ACCOUNT-MASTER-FILE.
021800           IF NOT WK-C-SUCCESSFUL
021900               DISPLAY "WLHIST - OPEN FILE ERROR - ACCOUNT-MASTER-FILE"
022000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100               PERFORM Y900-ABNORMAL-TERMINATION
022200           END-IF.
022300           OPEN INPUT JOURNAL-FILE.
022400           IF NOT WK-C-SUCCESSFUL
022500               DISPLAY "WLHIST - OPEN FILE ERROR - JOURNAL-FILE"
022600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700               PERFORM Y900-ABNORMAL-TERMINATION
022800           END-IF.
022900           OPEN INPUT HIST-REQUEST-FILE.
023000           IF NOT WK-C-SUCCESSFUL
023100               DISPLAY "WLHIST - OPEN FILE ERROR - HIST-REQUEST-FILE"
023200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300               PERFORM Y900-ABNORMAL-TERMINATION
023400           END-IF.
023500           OPEN OUTPUT HIST-REPORT-FILE.
023600           IF NOT WK-C-SUCCESSFUL
023700               DISPLAY "WLHIST - OPEN FILE ERROR - HIST-REPORT-FILE"
023800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900               PERFORM Y900-ABNORMAL-TERMINATION
024000           END-IF.
024100
024200      *-----------------------------------------------------------------
024300       300-READ-REQUEST-CARD.
024400           MOVE ZERO TO WK-ACMTBL-COUNT.
024500           MOVE ZERO TO WK-JNLTBL-COUNT.
024600           READ HIST-REQUEST-FILE INTO WK-C-REQUEST-ACCOUNT
024700               AT END
024800                   MOVE SPACES TO WK-C-REQUEST-ACCOUNT
024900           END-READ.
025000
025100      *-----------------------------------------------------------------
025200      * LOAD THE ACCOUNT MASTER INTO ACMTBL SO THE REQUEST CAN BE
025300      * VALIDATED WITHOUT A SEQUENTIAL SCAN - SAME TABLE/SORT IDIOM
025400      * AS WLPOST.
025500      *-----------------------------------------------------------------
025600       300-LOAD-ACCOUNT-TABLE.
025700           MOVE 1 TO WK-C-ACCT-RELATIVE-KEY.
025800           MOVE "N" TO WK-C-LOAD-EOF-SW.
025900           PERFORM 310-READ-NEXT-ACCOUNT-ROW
026000               UNTIL WK-C-LOAD-EOF.
026100           PERFORM 340-SORT-ACCOUNT-TABLE.
026200
026300       310-READ-NEXT-ACCOUNT-ROW.
026400           READ ACCOUNT-MASTER-FILE NEXT RECORD
026500               AT END
026600                   MOVE "Y" TO WK-C-LOAD-EOF-SW
026700               NOT AT END
026800                   PERFORM 320-ADD-ACCOUNT-TABLE-ENTRY
026900           END-READ.
027000
027100       320-ADD-ACCOUNT-TABLE-ENTRY.
027200           ADD 1 TO WK-ACMTBL-COUNT.
027300           SET WK-ACMTBL-IDX TO WK-ACMTBL-COUNT.
027400           MOVE ACMSTR-ACCT-NUMBER OF ACCOUNT-MASTER-RECORD
027500               TO WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX).
027600           MOVE WK-C-ACCT-RELATIVE-KEY
027700               TO WK-ACMTBL-RELATIVE-KEY (WK-ACMTBL-IDX).
027800
027900      *-----------------------------------------------------------------
028000       340-SORT-ACCOUNT-TABLE.
028100           IF WK-ACMTBL-COUNT > 1
028200               MOVE "N" TO WK-C-SORTED-SW
028300               PERFORM 341-ACMTBL-BUBBLE-PASS
028400                   UNTIL WK-C-SORTED
028500           END-IF.
028600
028700       341-ACMTBL-BUBBLE-PASS.
028800           MOVE "Y" TO WK-C-SORTED-SW.
028900           PERFORM 342-ACMTBL-BUBBLE-COMPARE
029000               VARYING WK-ACMTBL-IDX FROM 1 BY 1
029100               UNTIL WK-ACMTBL-IDX = WK-ACMTBL-COUNT.
029200
029300       342-ACMTBL-BUBBLE-COMPARE.
029400           SET WK-ACMTBL-IDX2 TO WK-ACMTBL-IDX.
029500           SET WK-ACMTBL-IDX2 UP BY 1.
029600           IF WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX) >
029700              WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX2)
029800               MOVE WK-ACMTBL-ENTRY (WK-ACMTBL-IDX)  TO WK-C-SWAP-ENTRY-A
029900               MOVE WK-ACMTBL-ENTRY (WK-ACMTBL-IDX2)
030000                   TO WK-ACMTBL-ENTRY (WK-ACMTBL-IDX)
030100               MOVE WK-C-SWAP-ENTRY-A TO WK-ACMTBL-ENTRY (WK-ACMTBL-IDX2)
030200               MOVE "N" TO WK-C-SORTED-SW
030300           END-IF.
030400
030500      *-----------------------------------------------------------------
030600       300-FIND-ACCOUNT-SLOT.
030700           MOVE "N" TO WK-C-ACCOUNT-FOUND-SW.
030800           IF WK-ACMTBL-COUNT > ZERO
030900               SET WK-ACMTBL-IDX TO 1
031000               SEARCH ALL WK-ACMTBL-ENTRY
031100                   AT END
031200                       CONTINUE
031300                   WHEN WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX)
031400                                            = WK-C-SEARCH-ACCT-NUMBER
031500                       MOVE "Y" TO WK-C-ACCOUNT-FOUND-SW
031600               END-SEARCH
031700           END-IF.
031800
031900      *-----------------------------------------------------------------
032000      * SEQUENTIAL SCAN OF THE JOURNAL FILE - PICKS UP EVERY ENTRY,
032100      * DEBIT OR CREDIT, POSTED AGAINST THE REQUESTED ACCOUNT.
032200      *-----------------------------------------------------------------
032300       300-SCAN-JOURNAL-FOR-ACCOUNT.
032400           MOVE "N" TO WK-C-JOURNAL-EOF-SW.
032500           PERFORM 330-READ-NEXT-JOURNAL-ROW
032600               UNTIL WK-C-JOURNAL-EOF.
032700
032800       330-READ-NEXT-JOURNAL-ROW.
032900           READ JOURNAL-FILE
033000               AT END
033100                   MOVE "Y" TO WK-C-JOURNAL-EOF-SW
033200               NOT AT END
033300                   IF JNLENT-ACCT-NUMBER OF JOURNAL-RECORD
033400                                       = WK-C-REQUEST-ACCOUNT
033500                       PERFORM 331-ADD-JOURNAL-TABLE-ENTRY
033600                   END-IF
033700           END-READ.
033800
033900       331-ADD-JOURNAL-TABLE-ENTRY.
034000           ADD 1 TO WK-JNLTBL-COUNT.
034100           ADD 1 TO WK-C-ENTRIES-FOUND.
034200           SET WK-JNLTBL-IDX TO WK-JNLTBL-COUNT.
034300           MOVE JNLENT-TXN-ID OF JOURNAL-RECORD
034400               TO WK-JNLTBL-TXN-ID (WK-JNLTBL-IDX).
034500           MOVE JNLENT-AMOUNT OF JOURNAL-RECORD
034600               TO WK-JNLTBL-AMOUNT (WK-JNLTBL-IDX).
034700           MOVE JNLENT-TYPE OF JOURNAL-RECORD
034800               TO WK-JNLTBL-TYPE (WK-JNLTBL-IDX).
034900           MOVE JNLENT-DESCRIPTION OF JOURNAL-RECORD
035000               TO WK-JNLTBL-DESCRIPTION (WK-JNLTBL-IDX).
035100           MOVE JNLENT-TIMESTAMP OF JOURNAL-RECORD
035200               TO WK-JNLTBL-TIMESTAMP (WK-JNLTBL-IDX).
035300
035400      *-----------------------------------------------------------------
035500      * DESCENDING BUBBLE SORT ON JE-TIMESTAMP - JNLTBL CARRIES NO
035600      * ASCENDING KEY CLAUSE BECAUSE THE ONLY CONSUMER NEEDS DESCENDING
035700      * ORDER, SO SEARCH ALL DOES NOT APPLY HERE (SEE JNLTBL WL0002).
035800      *-----------------------------------------------------------------
035900       340-SORT-JOURNAL-TABLE-DESC.
036000           IF WK-JNLTBL-COUNT > 1
036100               MOVE "N" TO WK-C-SORTED-SW
036200               PERFORM 341-JNLTBL-BUBBLE-PASS
036300                   UNTIL WK-C-SORTED
036400           END-IF.
036500
036600       341-JNLTBL-BUBBLE-PASS.
036700           MOVE "Y" TO WK-C-SORTED-SW.
036800           PERFORM 342-JNLTBL-BUBBLE-COMPARE
036900               VARYING WK-JNLTBL-IDX FROM 1 BY 1
037000               UNTIL WK-JNLTBL-IDX = WK-JNLTBL-COUNT.
037100
037200       342-JNLTBL-BUBBLE-COMPARE.
037300           SET WK-JNLTBL-IDX2 TO WK-JNLTBL-IDX.
037400           SET WK-JNLTBL-IDX2 UP BY 1.
037500           IF WK-JNLTBL-TIMESTAMP (WK-JNLTBL-IDX) <
037600              WK-JNLTBL-TIMESTAMP (WK-JNLTBL-IDX2)
037700               MOVE WK-JNLTBL-ENTRY (WK-JNLTBL-IDX)  TO WK-C-SWAP-ENTRY-B
037800               MOVE WK-JNLTBL-ENTRY (WK-JNLTBL-IDX2)
037900                   TO WK-JNLTBL-ENTRY (WK-JNLTBL-IDX)
038000               MOVE WK-C-SWAP-ENTRY-B TO WK-JNLTBL-ENTRY (WK-JNLTBL-IDX2)
038100               MOVE "N" TO WK-C-SORTED-SW
038200           END-IF.
038300
038400      *===================================================================
038500       600-WRITE-HISTORY-REPORT.
038600      *===================================================================
038700           MOVE WK-C-HEADING-LINE-1 TO HIST-REPORT-LINE.
038800           WRITE HIST-REPORT-LINE.
038900           STRING "ACCOUNT: " WK-C-REQUEST-ACCOUNT
039000                   "   RUN DATE: " WK-C-RUN-DATE
039100               DELIMITED BY SIZE INTO WK-C-HEADING-LINE-2.
039200           MOVE WK-C-HEADING-LINE-2 TO HIST-REPORT-LINE.
039300           WRITE HIST-REPORT-LINE.
039400           MOVE WK-C-BLANK-LINE TO HIST-REPORT-LINE.
039500           WRITE HIST-REPORT-LINE.
039600           MOVE WK-C-HEADING-LINE-3 TO HIST-REPORT-LINE.
039700           WRITE HIST-REPORT-LINE.
039800           MOVE WK-C-BLANK-LINE TO HIST-REPORT-LINE.
039900           WRITE HIST-REPORT-LINE.
040000           PERFORM 600-WRITE-HISTORY-DETAIL-LINE
040100               VARYING WK-JNLTBL-IDX FROM 1 BY 1
040200               UNTIL WK-JNLTBL-IDX > WK-JNLTBL-COUNT.
040300           MOVE WK-C-BLANK-LINE TO HIST-REPORT-LINE.
040400           WRITE HIST-REPORT-LINE.
040500           MOVE "ENTRIES LISTED" TO WK-C-TL-CAPTION.
040600           MOVE WK-C-ENTRIES-FOUND TO WK-C-TL-COUNT.
040700           MOVE WK-C-TOTAL-LINE TO HIST-REPORT-LINE.
040800           WRITE HIST-REPORT-LINE.
040900
041000       600-WRITE-HISTORY-DETAIL-LINE.
041100           MOVE WK-JNLTBL-TIMESTAMP (WK-JNLTBL-IDX) TO WK-C-DL-TIMESTAMP.
041200           MOVE WK-JNLTBL-TYPE (WK-JNLTBL-IDX) TO WK-C-DL-TYPE.
041300           MOVE WK-JNLTBL-AMOUNT (WK-JNLTBL-IDX) TO WK-C-DL-AMOUNT.
041400           MOVE WK-JNLTBL-DESCRIPTION (WK-JNLTBL-IDX)
041500               TO WK-C-DL-DESCRIPTION.
041600           MOVE WK-C-DETAIL-LINE TO HIST-REPORT-LINE.
041700           WRITE HIST-REPORT-LINE.
041800
041900      *-----------------------------------------------------------------
042000       300-CLOSE-ALL-FILES.
042100           CLOSE ACCOUNT-MASTER-FILE
042200                 JOURNAL-FILE
042300                 HIST-REQUEST-FILE
042400                 HIST-REPORT-FILE.
042500
042600      *-----------------------------------------------------------------
042700      *
042800       Y900-ABNORMAL-TERMINATION.
042900      *-----------------------------------------------------------------
043000      *
043100           SET UPSI-SWITCH-0 TO ON.
043200           STOP RUN.
