000100       IDENTIFICATION DIVISION.
000200      *****************************
000300       PROGRAM-ID.     WLVACCT.
000400       AUTHOR.         R T HALVERSEN.
000500       INSTALLATION.   WALLET/LEDGER POSTING SUITE.
000600       DATE-WRITTEN.   14 MAR 1985.
000700       DATE-COMPILED.
000800       SECURITY.       UNCLASSIFIED - INTERNAL BATCH ONLY.
000900      *------------------------------------------------------------------*
001000      *DESCRIPTION : THIS IS A CALLED ROUTINE TO GENERATE A NEW UNIQUE
001100      *              10-DIGIT ACCOUNT NUMBER FOR THE WALLET/LEDGER
001200      *              POSTING RUN AND TO VALIDATE ITS FORMAT. THE CALLER
001300      *              (WLPOST) PASSES THE CURRENT ACMTBL LOOKUP TABLE
001400      *              BY REFERENCE SO NO FILE I-O OCCURS HERE.
001500      *
001600      *    RETURN STATUS (WK-C-VACCT-STATUS):
001700      *    A0 - NEW ACCOUNT NUMBER GENERATED AND UNIQUE
001800      *    A1 - 100 GENERATION ATTEMPTS EXHAUSTED, NO SLOT ASSIGNED
001900      *    A2 - GENERATED NUMBER FAILED FORMAT VALIDATION (FATAL)
002000      *------------------------------------------------------------------*
002100      *==================================================================*
002200      * HISTORY OF MODIFICATION:                                        *
002300      *==================================================================*
002400      * MOD.#   INIT    DATE        DESCRIPTION                         *
002500      * ------- ------- ----------  ----------------------------------- *
002600      * WL0001  RTHALV  14/03/1985 - INITIAL VERSION - LINEAR TABLE     *
002700      *                              SCAN, SEQUENTIAL 6-DIGIT SUFFIX    *
002800      * WL0004  MSEAH   02/09/1987 - SWITCHED SUFFIX FROM SEQUENTIAL TO *
002900      *                              PSEUDO-RANDOM (LCG) PER WALLET     *
003000      *                              PRODUCT REQUEST WL-REQ-0119        *
003100      * WL0009  MSEAH   04/02/1993 - RAISED MAX ATTEMPTS FROM 20 TO 100 *
003200      *                              PER WALLET PRODUCT REQUEST WL-118  *
003300      * WL0014  DOKONK  09/11/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN *
003400      *                              THIS ROUTINE, NO CHANGE REQUIRED   *
003500      * WL0022  KRAMAS  22/06/2001 - ADDED A2 STATUS - FORMAT CHECK OF  *
003600      *                              THE GENERATED NUMBER BEFORE RETURN *
003700      *------------------------------------------------------------------*
003800              EJECT
003900       ENVIRONMENT DIVISION.
004000      *********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                          UPSI-0 IS UPSI-SWITCH-0
004600                            ON  STATUS IS U0-ON
004700                            OFF STATUS IS U0-OFF.
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                       PIC X(24) VALUE
005300           "** PROGRAM WLVACCT **".
005400
005500      * ---------------- PROGRAM WORKING STORAGE -----------------------*
005600       01  WK-C-WORK-AREA.
005700           05  WK-C-ATTEMPT-NO          PIC 9(03) COMP VALUE ZERO.
005800           05  WK-C-FOUND-UNIQUE-SW     PIC X(01) VALUE "N".
005900               88  WK-C-FOUND-UNIQUE            VALUE "Y".
006000           05  WK-C-CANDIDATE-NUMBER    PIC X(10).
006100           05  WK-C-CANDIDATE-NUMBER-X REDEFINES WK-C-CANDIDATE-NUMBER.
006200               10  WK-C-CANDIDATE-PREFIX    PIC X(04).
006300               10  WK-C-CANDIDATE-DIGITS    PIC 9(06).
006400           05  WK-C-RANDOM-SEED         PIC 9(09) COMP VALUE ZERO.
006500           05  WK-C-QUOTIENT            PIC 9(09) COMP.
006600           05  WK-C-REMAINDER           PIC 9(06).
006700           05  WK-C-TIME-OF-DAY         PIC 9(08).
006800           05  WK-C-TIME-OF-DAY-X REDEFINES WK-C-TIME-OF-DAY.
006900               10  WK-C-TIME-HH             PIC 9(02).
007000               10  WK-C-TIME-MM             PIC 9(02).
007100               10  WK-C-TIME-SS             PIC 9(02).
007200               10  WK-C-TIME-HS             PIC 9(02).
007300           05  WK-C-SEED-PRIMED-SW      PIC X(01) VALUE "N".
007400               88  WK-C-SEED-PRIMED             VALUE "Y".
007500           05  WK-C-FORMAT-OK-SW        PIC X(01) VALUE "Y".
007600               88  WK-C-FORMAT-OK               VALUE "Y".
007700           05  FILLER                   PIC X(06) VALUE SPACES.
007800
007900      *******************
008000       LINKAGE SECTION.
008100      *******************
008200       01  WK-C-VACCT-RECORD.
008300           05  WK-C-VACCT-INPUT.
008400               10  WK-C-VACCT-TABLE-COUNT    PIC 9(05) COMP.
008500           05  WK-C-VACCT-OUTPUT.
008600               10  WK-C-VACCT-NEW-NUMBER     PIC X(10).
008700               10  WK-C-VACCT-STATUS         PIC X(02).
008800           05  WK-C-VACCT-OUTPUT-X REDEFINES WK-C-VACCT-OUTPUT.
008900               10  WK-C-VACCT-NEW-NUMBER-N   PIC X(10).
009000               10  WK-C-VACCT-STATUS-N       PIC X(02).
009100           05  FILLER                        PIC X(08).
009200
009300      *------------------- ACCOUNT LOOKUP TABLE (PASSED BY WLPOST) ------*
009400           COPY ACMTBL.
009500
009600               EJECT
009700       PROCEDURE DIVISION USING WK-C-VACCT-RECORD, WK-ACMTBL.
009800      *********************************************************
009900       MAIN-MODULE.
010000           MOVE WK-C-VACCT-TABLE-COUNT TO WK-ACMTBL-COUNT.
010100           PERFORM A000-GENERATE-ACCOUNT-NUMBER
010200              THRU A099-GENERATE-ACCOUNT-NUMBER-EX.
010300           GOBACK.
010400
010500      *------------------------------------------------------------------*
010600       A000-GENERATE-ACCOUNT-NUMBER.
010700      *------------------------------------------------------------------*
010800           IF NOT WK-C-SEED-PRIMED
010900               ACCEPT WK-C-TIME-OF-DAY FROM TIME
011000               MOVE WK-C-TIME-OF-DAY TO WK-C-RANDOM-SEED
011100               MOVE "Y" TO WK-C-SEED-PRIMED-SW
011200           END-IF.
011300           MOVE ZERO TO WK-C-ATTEMPT-NO.
011400           MOVE "N" TO WK-C-FOUND-UNIQUE-SW.
011500           PERFORM A010-TRY-ONE-CANDIDATE
011600               UNTIL WK-C-FOUND-UNIQUE OR WK-C-ATTEMPT-NO > 100.
011700           IF WK-C-FOUND-UNIQUE
011800               PERFORM A050-VALIDATE-ACCOUNT-FORMAT
011900               IF WK-C-FORMAT-OK
012000                   MOVE WK-C-CANDIDATE-NUMBER TO WK-C-VACCT-NEW-NUMBER
012100                   MOVE "A0" TO WK-C-VACCT-STATUS
012200               ELSE
012300                   MOVE SPACES TO WK-C-VACCT-NEW-NUMBER
012400                   MOVE "A2" TO WK-C-VACCT-STATUS
012500               END-IF
012600           ELSE
012700               MOVE SPACES TO WK-C-VACCT-NEW-NUMBER
012800               MOVE "A1" TO WK-C-VACCT-STATUS
012900           END-IF.
013000
013100      *================================================================*
013200       A099-GENERATE-ACCOUNT-NUMBER-EX.
013300      *================================================================*
013400           EXIT.
013500
013600      *------------------------------------------------------------------*
013700      * ONE CANDIDATE = "2026" + 6-DIGIT LCG SUFFIX, CHECKED AGAINST
013800      * THE SORTED ACMTBL VIA SEARCH ALL (BINARY SEARCH).
013900      *------------------------------------------------------------------*
014000       A010-TRY-ONE-CANDIDATE.
014100           ADD 1 TO WK-C-ATTEMPT-NO.
014200           PERFORM A020-COMPUTE-CANDIDATE-DIGITS.
014300           MOVE "2026" TO WK-C-CANDIDATE-PREFIX.
014400           MOVE WK-C-REMAINDER TO WK-C-CANDIDATE-DIGITS.
014500           SET WK-ACMTBL-IDX TO 1.
014600           IF WK-ACMTBL-COUNT = ZERO
014700               MOVE "Y" TO WK-C-FOUND-UNIQUE-SW
014800           ELSE
014900               SEARCH ALL WK-ACMTBL-ENTRY
015000                   AT END
015100                       MOVE "Y" TO WK-C-FOUND-UNIQUE-SW
015200                   WHEN WK-ACMTBL-ACCT-NUMBER (WK-ACMTBL-IDX)
015300                                            = WK-C-CANDIDATE-NUMBER
015400                       CONTINUE
015500               END-SEARCH
015600           END-IF.
015700
015800      *------------------------------------------------------------------*
015900      * LINEAR CONGRUENTIAL STEP - NO INTRINSIC FUNCTION RANDOM ON THIS
016000      * PLATFORM RELEASE, SEE MOD WL0004 ABOVE.
016100      *------------------------------------------------------------------*
016200       A020-COMPUTE-CANDIDATE-DIGITS.
016300           COMPUTE WK-C-RANDOM-SEED =
016400               (WK-C-RANDOM-SEED * 31 + WK-C-ATTEMPT-NO + 7)
016500               ON SIZE ERROR
016600                   MOVE WK-C-ATTEMPT-NO TO WK-C-RANDOM-SEED
016700           END-COMPUTE.
016800           DIVIDE WK-C-RANDOM-SEED BY 1000000
016900               GIVING WK-C-QUOTIENT REMAINDER WK-C-REMAINDER.
017000
017100      *------------------------------------------------------------------*
017200      * FORMAT RULE: LITERAL "2026" FOLLOWED BY EXACTLY 6 DIGITS.
017300      *------------------------------------------------------------------*
017400       A050-VALIDATE-ACCOUNT-FORMAT.
017500           MOVE "Y" TO WK-C-FORMAT-OK-SW.
017600           IF WK-C-CANDIDATE-PREFIX NOT = "2026"
017700               MOVE "N" TO WK-C-FORMAT-OK-SW
017800           END-IF.
017900           IF WK-C-CANDIDATE-DIGITS IS NOT NUMERIC
018000               MOVE "N" TO WK-C-FORMAT-OK-SW
018100           END-IF.
