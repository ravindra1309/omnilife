000100      *****************************************************************
000200      * JNLENT  -  JOURNAL ENTRY RECORD  (WALLET/LEDGER SUITE)
000300      *            APPEND-ONLY, NO KEY - A TRANSFER WRITES ONE DEBIT
000400      *            AND ONE MATCHING CREDIT ROW SHARING JNLENT-TXN-ID.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * WL0001 14/03/1985 RTHALV  - INITIAL VERSION
000900      * WL0009 04/02/1993 MSEAH   - JNLENT-TXN-ID WIDENED TO 36 BYTES
001000      *                             TO CARRY A FULL SEQUENCE-GENERATED
001100      *                             TRANSACTION IDENTIFIER
001200      * WL0014 09/11/1998 DOKONK  - Y2K REVIEW - JNLENT-TIMESTAMP IS
001300      *                             CCYYMMDDHHMMSS, NO CHANGE REQUIRED
001400      *****************************************************************
001500       05  JNLENT-RECORD                   PIC X(150).
001600      *----------------------------------------------------------------
001700      * I-O FORMAT: JNLENTR - ONE SIDE OF A DEBIT/CREDIT POSTING
001800      *----------------------------------------------------------------
001900       05  JNLENTR REDEFINES JNLENT-RECORD.
002000           06  JNLENT-TXN-ID               PIC X(36).
002100      *                                LINKS THE DEBIT/CREDIT PAIR
002200           06  JNLENT-ACCT-NUMBER          PIC X(10).
002300      *                                ACCOUNT THIS ENTRY POSTS AGAINST
002400           06  JNLENT-AMOUNT               PIC S9(17)V99 COMP-3.
002500      *                                ENTRY AMOUNT, ALWAYS POSITIVE
002600           06  JNLENT-TYPE                 PIC X(06).
002700               88  JNLENT-DEBIT                    VALUE "DEBIT ".
002800               88  JNLENT-CREDIT                   VALUE "CREDIT".
002900      *                                DEBIT OR CREDIT
003000           06  JNLENT-DESCRIPTION          PIC X(60).
003100      *                                FREE-TEXT COUNTERPARTY WORDING
003200           06  JNLENT-TIMESTAMP            PIC X(14).
003300      *                                POSTING TIMESTAMP CCYYMMDDHHMMSS
003400           06  FILLER                      PIC X(14).
003500      *                                RESERVED FOR FUTURE EXPANSION
