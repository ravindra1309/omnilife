000100      *****************************************************************
000200      * ACMTBL  -  ACCOUNT NUMBER / RELATIVE-KEY LOOKUP TABLE
000300      *            KEPT IN WORKING-STORAGE SO WLPOST/WLVACCT CAN FIND
000400      *            AN ACCOUNT-MASTER SLOT WITHOUT TRUE ISAM ACCESS.
000500      *            MUST STAY IN ASCENDING ACCT-NUMBER ORDER FOR THE
000600      *            SEARCH ALL IN 300-FIND-ACCOUNT-SLOT.
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * WL0001 14/03/1985 RTHALV  - INITIAL VERSION
001100      * WL0018 26/03/2000 KRAMAS  - RAISED TABLE SIZE FROM 2000 TO
001200      *                             5000 ENTRIES, GROWTH IN WALLET
001300      *                             VOLUMES
001400      * WL0019 02/04/2000 KRAMAS  - ADDED SECOND INDEX WK-ACMTBL-IDX2
001500      *                             FOR THE RE-SORT PASS AFTER A NEW
001600      *                             ACCOUNT IS APPENDED
001700      *****************************************************************
001800       01  WK-ACMTBL.
001900           05  WK-ACMTBL-COUNT             PIC 9(05) COMP VALUE ZERO.
002000           05  WK-ACMTBL-ENTRY
002100                       OCCURS 1 TO 5000 TIMES
002200                       DEPENDING ON WK-ACMTBL-COUNT
002300                       ASCENDING KEY IS WK-ACMTBL-ACCT-NUMBER
002400                       INDEXED BY WK-ACMTBL-IDX WK-ACMTBL-IDX2.
002500               10  WK-ACMTBL-ACCT-NUMBER   PIC X(10).
002600               10  WK-ACMTBL-RELATIVE-KEY  PIC 9(05) COMP.
002700               10  FILLER                  PIC X(04).
