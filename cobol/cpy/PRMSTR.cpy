000100      *****************************************************************
000200      * PRMSTR  -  PRODUCT MASTER RECORD  (CATALOG MAINTENANCE SUITE)
000300      *            LOGICAL KEY IS PRMSTR-PROD-ID (SURROGATE, ASSIGNED
000400      *            SEQUENTIALLY BY CTLMAIN).
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * CT0001 02/09/1986 RTHALV  - INITIAL VERSION
000900      * CT0006 11/05/1994 MSEAH   - PRMSTR-PROD-DESCRIPTION WIDENED
001000      *                             FROM 80 TO 200 BYTES
001100      * CT0009 17/12/1998 DOKONK  - Y2K REVIEW - NO DATE FIELDS ON
001200      *                             THIS RECORD, NO CHANGE REQUIRED
001300      *****************************************************************
001400       05  PRMSTR-RECORD                   PIC X(400).
001500      *----------------------------------------------------------------
001600      * I-O FORMAT: PRMSTRR - ONE ROW PER CATALOG PRODUCT
001700      *----------------------------------------------------------------
001800       05  PRMSTRR REDEFINES PRMSTR-RECORD.
001900           06  PRMSTR-PROD-ID              PIC 9(09) COMP.
002000      *                                SURROGATE PRODUCT ID / SEQ NO
002100           06  PRMSTR-PROD-SKU             PIC X(20).
002200      *                                UNIQUE STOCK-KEEPING UNIT CODE
002300           06  PRMSTR-PROD-NAME            PIC X(60).
002400      *                                PRODUCT NAME
002500           06  PRMSTR-PROD-DESCRIPTION     PIC X(200).
002600      *                                FREE-TEXT DESCRIPTION, MAY BLANK
002700           06  PRMSTR-PROD-PRICE           PIC S9(09)V99 COMP-3.
002800      *                                UNIT PRICE, 2 DECIMALS
002900           06  PRMSTR-PROD-IMAGE-URL       PIC X(100).
003000      *                                OPTIONAL IMAGE URL, CARRIED THRU
003100           06  FILLER                      PIC X(10).
003200      *                                RESERVED FOR FUTURE EXPANSION
