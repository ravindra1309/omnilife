000100      *****************************************************************
000200      * WTXNRC  -  WALLET TRANSACTION INPUT RECORD (BATCH DRIVER)
000300      *            NOT A PERSISTED DOMAIN OBJECT - DRIVES WLPOST ONLY.
000400      *            "C"=CREATE WALLET  "D"=DEPOSIT  "T"=TRANSFER
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * WL0001 14/03/1985 RTHALV  - INITIAL VERSION
000900      * WL0011 19/08/1996 MSEAH   - ADDED WTXNRC-VIEW-CREATE AND
001000      *                             WTXNRC-VIEW-TRANSFER REDEFINES
001100      *                             SO THE DRIVER CAN MOVE BY VIEW
001200      *****************************************************************
001300       05  WTXNRC-RECORD                   PIC X(80).
001400      *----------------------------------------------------------------
001500      * I-O FORMAT: WTXNRCR - ONE WALLET TRANSACTION PER LINE
001600      *----------------------------------------------------------------
001700       05  WTXNRCR REDEFINES WTXNRC-RECORD.
001800           06  WTXNRC-CODE                 PIC X(01).
001900               88  WTXNRC-CREATE-WALLET            VALUE "C".
002000               88  WTXNRC-DEPOSIT                  VALUE "D".
002100               88  WTXNRC-TRANSFER                 VALUE "T".
002200      *                                C=CREATE D=DEPOSIT T=TRANSFER
002300           06  WTXNRC-NAME                 PIC X(40).
002400      *                                OWNER NAME, CREATE ONLY
002500           06  WTXNRC-CURRENCY             PIC X(03).
002600      *                                CURRENCY, CREATE ONLY
002700           06  WTXNRC-FROM-ACCT            PIC X(10).
002800      *                                DEPOSIT TARGET / TRANSFER SOURCE
002900           06  WTXNRC-TO-ACCT              PIC X(10).
003000      *                                TRANSFER TARGET ACCOUNT
003100           06  WTXNRC-AMOUNT               PIC S9(17)V99 COMP-3.
003200      *                                DEPOSIT OR TRANSFER AMOUNT
003300           06  FILLER                      PIC X(06).
003400      *                                RESERVED FOR FUTURE EXPANSION
003500      *----------------------------------------------------------------
003600      * ALTERNATE VIEWS BY TRANSACTION CODE - SEE WL0011 ABOVE
003700      *----------------------------------------------------------------
003800       05  WTXNRC-VIEW-CREATE REDEFINES WTXNRC-RECORD.
003900           06  FILLER                      PIC X(01).
004000           06  WTXNRC-VC-NAME              PIC X(40).
004100           06  WTXNRC-VC-CURRENCY          PIC X(03).
004200           06  FILLER                      PIC X(36).
004300       05  WTXNRC-VIEW-TRANSFER REDEFINES WTXNRC-RECORD.
004400           06  FILLER                      PIC X(01).
004500           06  FILLER                      PIC X(43).
004600           06  WTXNRC-VT-FROM-ACCT         PIC X(10).
004700           06  WTXNRC-VT-TO-ACCT           PIC X(10).
004800           06  WTXNRC-VT-AMOUNT            PIC S9(17)V99 COMP-3.
004900           06  FILLER                      PIC X(06).
