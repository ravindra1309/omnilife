000100      *****************************************************************
000200      * JNLTBL  -  IN-MEMORY JOURNAL ENTRY TABLE FOR ONE ACCOUNT
000300      *            LOADED BY WLHIST WHILE SCANNING THE JOURNAL FILE,
000400      *            THEN SHUFFLED INTO JE-TIMESTAMP DESCENDING ORDER
000500      *            BY 300-SORT-ENTRIES-DESCENDING (NO SORT VERB - THE
000600      *            EXTRACT IS A ONE-ACCOUNT, LOW-VOLUME JOB).
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * WL0002 21/03/1985 RTHALV  - INITIAL VERSION
001100      * WL0020 03/04/2000 KRAMAS  - ADDED SECOND INDEX WK-JNLTBL-IDX2
001200      *                             FOR THE DESCENDING BUBBLE SORT PASS
001300      *****************************************************************
001400       01  WK-JNLTBL.
001500           05  WK-JNLTBL-COUNT             PIC 9(05) COMP VALUE ZERO.
001600           05  WK-JNLTBL-ENTRY OCCURS 1 TO 2000 TIMES
001700                       DEPENDING ON WK-JNLTBL-COUNT
001800                       INDEXED BY WK-JNLTBL-IDX WK-JNLTBL-IDX2.
001900               10  WK-JNLTBL-TXN-ID        PIC X(36).
002000               10  WK-JNLTBL-AMOUNT        PIC S9(17)V99 COMP-3.
002100               10  WK-JNLTBL-TYPE          PIC X(06).
002200               10  WK-JNLTBL-DESCRIPTION   PIC X(60).
002300               10  WK-JNLTBL-TIMESTAMP     PIC X(14).
002400               10  FILLER                  PIC X(04).
