000100      *****************************************************************
000200      * WLCOMN  -  COMMON WORK AREA FOR WALLET/LEDGER POSTING SUITE
000300      *            FILE STATUS CONDITION NAMES SHARED BY WLPOST,
000400      *            WLVACCT AND WLVXFER.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * WL0001 14/03/1985 RTHALV  - INITIAL VERSION FOR WALLET/LEDGER
000900      *                             POSTING CONVERSION
001000      * WL0014 09/11/1998 DOKONK  - Y2K REVIEW - ACCT-CREATED-DATE AND
001100      *                             JE-TIMESTAMP CONFIRMED CCYY BASED,
001200      *                             NO CODE CHANGE REQUIRED
001300      * WL0022 22/06/2001 KRAMAS  - ADDED WK-C-DUPLICATE-KEY CONDITION
001400      *                             FOR ACCOUNT NUMBER COLLISION RETRY
001500      *****************************************************************
001600       01  WK-C-COMMON-STATUS.
001700           05  WK-C-FILE-STATUS        PIC X(02).
001800               88  WK-C-SUCCESSFUL             VALUE "00".
001900               88  WK-C-DUPLICATE-KEY          VALUE "22".
002000               88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002100               88  WK-C-END-OF-FILE            VALUE "10".
002200           05  FILLER                  PIC X(08) VALUE SPACES.
