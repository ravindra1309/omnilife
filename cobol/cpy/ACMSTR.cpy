000100      *****************************************************************
000200      * ACMSTR  -  ACCOUNT MASTER RECORD  (WALLET/LEDGER SUITE)
000300      *            LOGICAL KEY IS ACMSTR-ACCT-NUMBER (UNIQUE).
000400      *            RELATIVE ORGANISATION - SLOT DERIVED VIA THE
000500      *            ACMTBL LOOKUP TABLE, NOT A TRUE KEYED READ.
000600      *****************************************************************
000700      * AMENDMENT HISTORY:
000800      *****************************************************************
000900      * WL0001 14/03/1985 RTHALV  - INITIAL VERSION
001000      * WL0007 30/07/1991 MSEAH   - ADDED ACMSTR-ACCT-STATUS AND THE
001100      *                             ACTIVE/CLOSED/FROZEN CONDITIONS
001200      * WL0014 09/11/1998 DOKONK  - Y2K REVIEW - ACCT-CREATED-DATE IS
001300      *                             CCYYMMDD, NO CODE CHANGE REQUIRED
001400      *****************************************************************
001500       05  ACMSTR-RECORD                   PIC X(100).
001600      *----------------------------------------------------------------
001700      * I-O FORMAT: ACMSTRR - ACCOUNT MASTER, ONE ROW PER WALLET
001800      *----------------------------------------------------------------
001900       05  ACMSTRR REDEFINES ACMSTR-RECORD.
002000           06  ACMSTR-ACCT-NUMBER          PIC X(10).
002100      *                                10-DIGIT ACCOUNT NO, PREFIX 2026
002200           06  ACMSTR-ACCT-NAME            PIC X(40).
002300      *                                WALLET OWNER NAME
002400           06  ACMSTR-ACCT-BALANCE         PIC S9(17)V99 COMP-3.
002500      *                                CURRENT BALANCE, 2 DECIMALS
002600           06  ACMSTR-ACCT-CURRENCY        PIC X(03).
002700      *                                ISO-ISH CURRENCY CODE
002800           06  ACMSTR-ACCT-STATUS          PIC X(06).
002900               88  ACMSTR-ACCT-ACTIVE              VALUE "ACTIVE".
003000               88  ACMSTR-ACCT-CLOSED              VALUE "CLOSED".
003100               88  ACMSTR-ACCT-FROZEN              VALUE "FROZEN".
003200      *                                ACTIVE / CLOSED / FROZEN
003300           06  ACMSTR-ACCT-CREATED-DATE    PIC X(08).
003400      *                                CREATION DATE, CCYYMMDD
003500           06  FILLER                      PIC X(23).
003600      *                                RESERVED FOR FUTURE EXPANSION
