000100      *****************************************************************
000200      * PTXNRC  -  PRODUCT TRANSACTION INPUT RECORD (BATCH DRIVER)
000300      *            NOT A PERSISTED DOMAIN OBJECT - DRIVES CTLMAIN ONLY.
000400      *****************************************************************
000500      * AMENDMENT HISTORY:
000600      *****************************************************************
000700      * CT0001 02/09/1986 RTHALV  - INITIAL VERSION
000800      *****************************************************************
000900       05  PTXNRC-RECORD                   PIC X(100).
001000      *----------------------------------------------------------------
001100      * I-O FORMAT: PTXNRCR - ONE PRODUCT-ADD REQUEST PER LINE
001200      *----------------------------------------------------------------
001300       05  PTXNRCR REDEFINES PTXNRC-RECORD.
001400           06  PTXNRC-SKU                  PIC X(20).
001500      *                                SKU OF PRODUCT TO ADD
001600           06  PTXNRC-NAME                 PIC X(60).
001700      *                                PRODUCT NAME
001800           06  PTXNRC-PRICE                PIC S9(09)V99 COMP-3.
001900      *                                UNIT PRICE
002000           06  PTXNRC-STOCK                PIC S9(07) COMP.
002100      *                                INITIAL STOCK QUANTITY
002200           06  FILLER                      PIC X(10).
002300      *                                RESERVED FOR FUTURE EXPANSION
