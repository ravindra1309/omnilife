000100      *****************************************************************
000200      * PRMTBL  -  PRODUCT ID / RELATIVE-KEY LOOKUP TABLE
000300      *            KEPT IN WORKING-STORAGE SO CTLMAIN CAN FIND A
000400      *            PRODUCT-MASTER OR INVENTORY SLOT WITHOUT TRUE ISAM
000500      *            ACCESS. STAYS IN ASCENDING PROD-ID ORDER (PROD-ID
000600      *            IS ASSIGNED SEQUENTIALLY, SO NO RE-SORT IS NEEDED).
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * CT0001 02/09/1986 RTHALV  - INITIAL VERSION
001100      * CT0011 26/03/2000 KRAMAS  - RAISED TABLE SIZE FROM 2000 TO
001200      *                             5000 ENTRIES, GROWTH IN CATALOG
001300      *****************************************************************
001400       01  WK-PRMTBL.
001500           05  WK-PRMTBL-COUNT             PIC 9(05) COMP VALUE ZERO.
001600           05  WK-PRMTBL-ENTRY
001700                       OCCURS 1 TO 5000 TIMES
001800                       DEPENDING ON WK-PRMTBL-COUNT
001900                       ASCENDING KEY IS WK-PRMTBL-PROD-ID
002000                       INDEXED BY WK-PRMTBL-IDX.
002100               10  WK-PRMTBL-PROD-ID       PIC 9(09) COMP.
002200               10  WK-PRMTBL-RELATIVE-KEY  PIC 9(05) COMP.
