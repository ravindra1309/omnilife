000100      *****************************************************************
000200      * INVSTR  -  INVENTORY RECORD  (CATALOG MAINTENANCE SUITE)
000300      *            LOGICAL KEY IS INVSTR-PRODUCT-ID, 1:1 WITH PRMSTR.
000400      *****************************************************************
000500      * AMENDMENT HISTORY:
000600      *****************************************************************
000700      * CT0001 02/09/1986 RTHALV  - INITIAL VERSION
000800      * CT0009 17/12/1998 DOKONK  - Y2K REVIEW - INVSTR-LAST-UPDATED
000900      *                             CONFIRMED CCYY BASED, NO CHANGE
001000      *****************************************************************
001100       05  INVSTR-RECORD                   PIC X(30).
001200      *----------------------------------------------------------------
001300      * I-O FORMAT: INVSTRR - ONE ROW PER PRODUCT ON-HAND QUANTITY
001400      *----------------------------------------------------------------
001500       05  INVSTRR REDEFINES INVSTR-RECORD.
001600           06  INVSTR-PRODUCT-ID           PIC 9(09) COMP.
001700      *                                FK TO PRMSTR-PROD-ID
001800           06  INVSTR-QUANTITY             PIC S9(07) COMP.
001900      *                                ON-HAND QUANTITY, NON-NEGATIVE
002000           06  INVSTR-LAST-UPDATED         PIC X(14).
002100      *                                CCYYMMDDHHMMSS OF LAST UPDATE
002200           06  FILLER                      PIC X(08).
002300      *                                RESERVED FOR FUTURE EXPANSION
