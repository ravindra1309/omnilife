000100      *****************************************************************
000200      * CTLCOM  -  COMMON WORK AREA FOR CATALOG MAINTENANCE SUITE
000300      *            FILE STATUS CONDITION NAMES SHARED BY CTLMAIN.
000400      *****************************************************************
000500      * AMENDMENT HISTORY:
000600      *****************************************************************
000700      * CT0001 02/09/1986 RTHALV  - INITIAL VERSION FOR CATALOG
000800      *                             MAINTENANCE CONVERSION
000900      * CT0009 17/12/1998 DOKONK  - Y2K REVIEW - INV-LAST-UPDATED
001000      *                             CONFIRMED CCYY BASED, NO CHANGE
001100      * CT0013 05/04/2001 KRAMAS  - ADDED WK-C-END-OF-FILE CONDITION
001200      *                             FOR PRODUCT-TXN SEQUENTIAL READ
001300      *****************************************************************
001400       01  WK-C-CATALOG-STATUS.
001500           05  WK-C-FILE-STATUS        PIC X(02).
001600               88  WK-C-SUCCESSFUL             VALUE "00".
001700               88  WK-C-RECORD-NOT-FOUND       VALUE "23".
001800               88  WK-C-END-OF-FILE            VALUE "10".
001900           05  FILLER                  PIC X(08) VALUE SPACES.
